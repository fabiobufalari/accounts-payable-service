000100*****************************************************************         
000110*COPYBOOK  AP1050                                                         
000120*RECORD ..... AP1050-SUPPLIER-RECORD                                      
000130*FILE  ....... AP-SUPPLIER-FILE (reference master, keyed by               
000140*              AP1050-SUPPLIER-ID.  SETAP2000 READS IT PAIRED             
000150*              ONE-FOR-ONE WITH THE PAYABLE FILE; SETAP3000               
000160*              LOADS IT INTO A SEARCH ALL TABLE AT STARTUP)               
000170*PURPOSE ..... RISK AND BANKING INFORMATION ABOUT SUPPLIERS.              
000180*              KEPT OUTSIDE THE PAYABLE ITSELF BECAUSE ONE                
000190*              SUPPLIER CAN HAVE MANY PAYABLES.                           
000200*****************************************************************         
000210*CHANGE LOG                                                               
000220*-----------------------------------------------------------              
000230*95/06/14  D.ABRAHAM    ORIGINAL LAYOUT, PULLED OFF THE OLD               
000240*                       VENDOR-MASTER FILE - REQ AP-226                   
000250*03/10/22  T.OKONKWO    ADDED RISK-LEVEL FOR THE APPROVAL                 
000260*                       ENGINE - REQ AP-455                               
000270*11/02/17  M.PELLETIER  ADDED ACCOUNT-NUMBER FOR DIRECT BANK              
000280*                       EXECUTION - REQ AP-602                            
000290*****************************************************************         
000300 01  AP1050-SUPPLIER-RECORD.                                              
000310     05  AP1050-SUPPLIER-ID          PIC 9(9).                            
000320     05  AP1050-SUPPLIER-NAME        PIC X(60).                           
000330     05  AP1050-ACCOUNT-NUMBER       PIC X(20).                           
000340*    MUST BE PRESENT / NON-BLANK BEFORE A PAYMENT CAN BE                  
000350*    EXECUTED - SEE AP4000-EDIT-ACCOUNT IN SETAP3000                      
000360     05  AP1050-RISK-LEVEL           PIC X(10).                           
000370         88  AP1050-RK-LOW                                                
000380             VALUE 'LOW'.                                                 
000390         88  AP1050-RK-MEDIUM                                             
000400             VALUE 'MEDIUM'.                                              
000410         88  AP1050-RK-HIGH                                               
000420             VALUE 'HIGH'.                                                
000430         88  AP1050-RK-CRITICAL                                           
000440             VALUE 'CRITICAL'.                                            
000450     05  AP1050-RISK-LEVEL-1CC REDEFINES                                  
000460             AP1050-RISK-LEVEL       PIC X.                               
000470*    FIRST BYTE OF RISK-LEVEL - A QUICK VIEW FOR PROGRAMS THAT            
000480*    ONLY NEED TO TELL CRITICAL/HIGH SUPPLIERS APART FROM THE REST        
000490     05  FILLER                      PIC X(25).                           

000100*****************************************************************         
000110*COPYBOOK  AP1100                                                         
000120*RECORD ..... AP1100-PAYABLE-RECORD                                       
000130*FILE  ....... AP-PAYABLE-FILE  (see APPAY library)                       
000140*PURPOSE ..... MASTER RECORD OF AMOUNTS OWED TO SUPPLIERS ON              
000150*              CONSTRUCTION PROJECTS / COST CENTERS.                      
000160*****************************************************************         
000170*CHANGE LOG                                                               
000180*-----------------------------------------------------------              
000190*88/04/11  R.KOWALSKI   ORIGINAL LAYOUT FOR VOUCHER CONVERSION            
000200*89/02/02  R.KOWALSKI   ADDED COST-CENTER ALLOCATION FIELDS               
000210*91/07/19  D.ABRAHAM    WIDENED DESCRIPTION TO X(300) PER                 
000220*                       REQUEST FROM PURCHASING - REQ AP-114              
000230*93/11/30  D.ABRAHAM    ADDED IN-NEGOTIATION STATUS, REQ AP-201           
000240*99/01/06  S.FENG       Y2K - ISSUE/DUE DATE NOW CCYYMMDD,                
000250*                       WAS YYMMDD 2-DIGIT YEAR - REQ AP-340              
000260*02/05/14  S.FENG       ADD STATUS-2CC FOR QUICK RPT CODES                
000270*07/09/03  T.OKONKWO    AMOUNT-DUE REPACKED COMP-3, REQ AP-488            
000280*****************************************************************         
000290 01  AP1100-PAYABLE-RECORD.                                               
000300     05  AP1100-PAYABLE-ID           PIC X(36).                           
000310     05  AP1100-SUPPLIER-ID          PIC 9(9).                            
000320     05  AP1100-ALLOCATION.                                               
000330*    ONLY ONE OF THE TWO BELOW MAY BE NON-ZERO - SEE                      
000340*    AP2000-EDIT-ALLOCATION IN SETAP1000                                  
000350         10  AP1100-PROJECT-ID       PIC 9(9).                            
000360         10  AP1100-COST-CENTER-ID   PIC 9(9).                            
000370     05  AP1100-DESCRIPTION          PIC X(300).                          
000380     05  AP1100-INVOICE-REFERENCE    PIC X(100).                          
000390     05  AP1100-ISSUE-DATE.                                               
000400         10  AP1100-ISSUE-CCYY       PIC 9(4).                            
000410         10  AP1100-ISSUE-MM         PIC 9(2).                            
000420         10  AP1100-ISSUE-DD         PIC 9(2).                            
000430     05  AP1100-ISSUE-DATE-N REDEFINES                                    
000440             AP1100-ISSUE-DATE       PIC 9(8).                            
000450     05  AP1100-DUE-DATE.                                                 
000460         10  AP1100-DUE-CCYY         PIC 9(4).                            
000470         10  AP1100-DUE-MM           PIC 9(2).                            
000480         10  AP1100-DUE-DD           PIC 9(2).                            
000490     05  AP1100-DUE-DATE-N REDEFINES                                      
000500             AP1100-DUE-DATE         PIC 9(8).                            
000510     05  AP1100-AMOUNT-DUE           PIC S9(13)V99 COMP-3.                
000520     05  AP1100-STATUS               PIC X(20).                           
000530         88  AP1100-ST-PENDING                                            
000540             VALUE 'PENDING'.                                             
000550         88  AP1100-ST-PARTIALLY-PAID                                     
000560             VALUE 'PARTIALLY_PAID'.                                      
000570         88  AP1100-ST-PAID                                               
000580             VALUE 'PAID'.                                                
000590         88  AP1100-ST-OVERDUE                                            
000600             VALUE 'OVERDUE'.                                             
000610         88  AP1100-ST-CANCELED                                           
000620             VALUE 'CANCELED'.                                            
000630         88  AP1100-ST-IN-NEGOTIATION                                     
000640             VALUE 'IN_NEGOTIATION'.                                      
000650     05  AP1100-STATUS-2CC REDEFINES                                      
000660             AP1100-STATUS           PIC XX.                              
000670*    QUICK 2-CHAR STATUS CODE FOR HEADING LINES - NOT                     
000680*    MAINTAINED SEPARATELY, JUST A WINDOW ON STATUS                       
000690     05  FILLER                      PIC X(40).                           

000100*****************************************************************         
000110*COPYBOOK  AP1150                                                         
000120*RECORD ..... AP1150-CLASSIFICATION-RECORD                                
000130*FILE  ....... AP-CLASSIFICATION-FILE (upstream feed, one row             
000140*              per payable, matched on AP1150-PAYABLE-ID - see            
000150*              SETAP2000)                                                 
000160*PURPOSE ..... CATEGORY AND PRIORITY ASSIGNED TO A PAYABLE BY             
000170*              THE REQUESTING DEPARTMENT.  NOT STORED ON THE              
000180*              PAYABLE ITSELF - CARRIED IN EACH NIGHT'S FEED.             
000190*****************************************************************         
000200*CHANGE LOG                                                               
000210*-----------------------------------------------------------              
000220*93/11/30  D.ABRAHAM    ORIGINAL LAYOUT, REQ AP-201                       
000230*96/03/02  D.ABRAHAM    ADDED PERMITS, UTILITIES CATEGORIES               
000240*03/10/22  T.OKONKWO    ADDED PRIORITY, REQ AP-455                        
000250*****************************************************************         
000260 01  AP1150-CLASSIFICATION-RECORD.                                        
000270     05  AP1150-PAYABLE-ID           PIC X(36).                           
000280     05  AP1150-PAYMENT-CATEGORY     PIC X(22).                           
000290         88  AP1150-CT-MATERIALS                                          
000300             VALUE 'MATERIALS'.                                           
000310         88  AP1150-CT-LABOR                                              
000320             VALUE 'LABOR'.                                               
000330         88  AP1150-CT-EQUIPMENT                                          
000340             VALUE 'EQUIPMENT'.                                           
000350         88  AP1150-CT-SUBCONTRACTOR                                      
000360             VALUE 'SUBCONTRACTOR'.                                       
000370         88  AP1150-CT-PROFESSIONAL                                       
000380             VALUE 'PROFESSIONAL_SERVICES'.                               
000390         88  AP1150-CT-PERMITS                                            
000400             VALUE 'PERMITS'.                                             
000410         88  AP1150-CT-INSURANCE                                          
000420             VALUE 'INSURANCE'.                                           
000430         88  AP1150-CT-EMERGENCY                                          
000440             VALUE 'EMERGENCY'.                                           
000450         88  AP1150-CT-UTILITIES                                          
000460             VALUE 'UTILITIES'.                                           
000470         88  AP1150-CT-OTHER                                              
000480             VALUE 'OTHER'.                                               
000490     05  AP1150-PAYMENT-PRIORITY     PIC X(8).                            
000500         88  AP1150-PR-LOW                                                
000510             VALUE 'LOW'.                                                 
000520         88  AP1150-PR-MEDIUM                                             
000530             VALUE 'MEDIUM'.                                              
000540         88  AP1150-PR-HIGH                                               
000550             VALUE 'HIGH'.                                                
000560         88  AP1150-PR-CRITICAL                                           
000570             VALUE 'CRITICAL'.                                            
000580     05  FILLER                      PIC X(14).                           

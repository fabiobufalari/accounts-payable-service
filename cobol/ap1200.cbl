000100*****************************************************************         
000110*COPYBOOK  AP1200                                                         
000120*RECORD ..... AP1200-PAYMENT-TXN-RECORD                                   
000130*FILE  ....... AP-PAYMENT-TXN-FILE (detail, matched to AP1100             
000140*              master on AP1200-PAYABLE-ID - see SETAP1000)               
000150*PURPOSE ..... ONE PAYMENT APPLIED AGAINST A PAYABLE.  SORTED             
000160*              BY PAYABLE-ID THEN TRANSACTION-DATE BEFORE THE             
000170*              STATUS ROLL-FORWARD RUN PICKS IT UP.                       
000180*****************************************************************         
000190*CHANGE LOG                                                               
000200*-----------------------------------------------------------              
000210*88/04/11  R.KOWALSKI   ORIGINAL LAYOUT, CASH/CHECK ONLY                  
000220*90/09/25  R.KOWALSKI   ADDED CREDIT-CARD, E-TRANSFER METHODS             
000230*96/03/02  D.ABRAHAM    ADDED VOUCHER, ONLINE-PAYMENT METHODS             
000240*99/01/06  S.FENG       Y2K - TRANSACTION-DATE NOW CCYYMMDD               
000250*04/08/20  T.OKONKWO    AMOUNT-PAID REPACKED COMP-3, REQ AP-488           
000260*****************************************************************         
000270 01  AP1200-PAYMENT-TXN-RECORD.                                           
000280     05  AP1200-TRANSACTION-ID       PIC X(36).                           
000290     05  AP1200-PAYABLE-ID           PIC X(36).                           
000300     05  AP1200-TRANSACTION-DATE.                                         
000310         10  AP1200-TXN-CCYY         PIC 9(4).                            
000320         10  AP1200-TXN-MM           PIC 9(2).                            
000330         10  AP1200-TXN-DD           PIC 9(2).                            
000340     05  AP1200-TXN-DATE-N REDEFINES                                      
000350             AP1200-TRANSACTION-DATE PIC 9(8).                            
000360     05  AP1200-AMOUNT-PAID          PIC S9(13)V99 COMP-3.                
000370*    MUST BE GREATER THAN ZERO - SEE AP1200-EDIT-AMOUNT-PAID              
000380*    IN SETAP1000                                                         
000390     05  AP1200-PAYMENT-METHOD       PIC X(30).                           
000400         88  AP1200-PM-CASH                                               
000410             VALUE 'CASH'.                                                
000420         88  AP1200-PM-DEBIT-CARD                                         
000430             VALUE 'DEBIT_CARD'.                                          
000440         88  AP1200-PM-CREDIT-CARD                                        
000450             VALUE 'CREDIT_CARD'.                                         
000460         88  AP1200-PM-E-TRANSFER                                         
000470             VALUE 'E_TRANSFER'.                                          
000480         88  AP1200-PM-BANK-TRANSFER                                      
000490             VALUE 'BANK_TRANSFER'.                                       
000500         88  AP1200-PM-CHECK                                              
000510             VALUE 'CHECK'.                                               
000520         88  AP1200-PM-VOUCHER                                            
000530             VALUE 'VOUCHER'.                                             
000540         88  AP1200-PM-ONLINE-PAYMENT                                     
000550             VALUE 'ONLINE_PAYMENT'.                                      
000560         88  AP1200-PM-OTHER                                              
000570             VALUE 'OTHER'.                                               
000580     05  AP1200-PAYMENT-METHOD-3CC REDEFINES                              
000590             AP1200-PAYMENT-METHOD   PIC X(3).                            
000600*    FIRST 3 BYTES OF PAYMENT-METHOD, USED ON THE NARROW                  
000610*    PAID-SUMMARY REPORT HEADINGS ONLY                                    
000620     05  AP1200-TRANSACTION-REFERENCE                                     
000630                                     PIC X(100).                          
000640     05  FILLER                      PIC X(20).                           

000100*****************************************************************         
000110*COPYBOOK  AP1300                                                         
000120*RECORD ..... AP1300-APPROVAL-RECORD                                      
000130*FILE  ....... AP-APPROVAL-FILE (output, one row per approval             
000140*              step - see SETAP2000)                                      
000150*PURPOSE ..... ONE STEP OF THE MULTI-LEVEL AUTHORIZATION CHAIN            
000160*              A PAYABLE MUST WALK THROUGH BEFORE IT MAY BE PAID.         
000170*****************************************************************         
000180*CHANGE LOG                                                               
000190*-----------------------------------------------------------              
000200*93/11/30  D.ABRAHAM    ORIGINAL LAYOUT - SUPERVISOR/MANAGER              
000210*                       LEVELS ONLY, REQ AP-201                           
000220*95/06/14  D.ABRAHAM    ADDED DIRECTOR, CFO, CEO LEVELS                   
000230*99/01/06  S.FENG       Y2K - APPROVAL-DATE NOW CCYYMMDDHHMMSS            
000240*03/10/22  T.OKONKWO    ADDED ESCALATED STATUS, 24-HR SWEEP               
000250*                       REQ AP-455                                        
000260*****************************************************************         
000270 01  AP1300-APPROVAL-RECORD.                                              
000280     05  AP1300-APPROVAL-ID          PIC X(36).                           
000290     05  AP1300-PAYABLE-ID           PIC X(36).                           
000300     05  AP1300-APPROVAL-LEVEL       PIC X(20).                           
000310         88  AP1300-LV-AUTOMATIC                                          
000320             VALUE 'AUTOMATIC'.                                           
000330         88  AP1300-LV-SUPERVISOR                                         
000340             VALUE 'SUPERVISOR'.                                          
000350         88  AP1300-LV-MANAGER                                            
000360             VALUE 'MANAGER'.                                             
000370         88  AP1300-LV-DIRECTOR                                           
000380             VALUE 'DIRECTOR'.                                            
000390         88  AP1300-LV-CFO                                                
000400             VALUE 'CFO'.                                                 
000410         88  AP1300-LV-CEO                                                
000420             VALUE 'CEO'.                                                 
000430     05  AP1300-APPROVER-USER-ID     PIC 9(9).                            
000440     05  AP1300-APPROVAL-STATUS      PIC X(20).                           
000450         88  AP1300-AS-PENDING                                            
000460             VALUE 'PENDING'.                                             
000470         88  AP1300-AS-APPROVED                                           
000480             VALUE 'APPROVED'.                                            
000490         88  AP1300-AS-REJECTED                                           
000500             VALUE 'REJECTED'.                                            
000510         88  AP1300-AS-ESCALATED                                          
000520             VALUE 'ESCALATED'.                                           
000530         88  AP1300-AS-SKIPPED                                            
000540             VALUE 'SKIPPED'.                                             
000550     05  AP1300-SEQUENCE-ORDER       PIC 9(3).                            
000560     05  AP1300-IS-REQUIRED          PIC X.                               
000570         88  AP1300-REQUIRED-YES         VALUE 'Y'.                       
000580         88  AP1300-REQUIRED-NO          VALUE 'N'.                       
000590     05  AP1300-NOTIFICATION-SENT    PIC X.                               
000600         88  AP1300-NOTIFIED-YES         VALUE 'Y'.                       
000610         88  AP1300-NOTIFIED-NO          VALUE 'N'.                       
000620     05  AP1300-CREATE-TIMESTAMP.                                         
000630*    STAMPED WHEN THE STEP IS WRITTEN - DRIVES THE 24-HOUR                
000640*    ESCALATION SWEEP IN SETAP2000, NOT PART OF THE SOURCE                
000650*    RECORD LAYOUT, SHOP-ADDED FOR THE SWEEP LOGIC                        
000660         10  AP1300-CREATE-CCYYMMDD  PIC 9(8).                            
000670         10  AP1300-CREATE-HHMMSS    PIC 9(6).                            
000680     05  AP1300-APPROVAL-DATE.                                            
000690         10  AP1300-APPR-CCYYMMDD    PIC 9(8).                            
000700         10  AP1300-APPR-HHMMSS      PIC 9(6).                            
000710     05  AP1300-APPROVAL-DATE-N REDEFINES                                 
000720             AP1300-APPROVAL-DATE    PIC 9(14).                           
000730*    ZERO WHEN APPROVAL IS STILL PENDING                                  
000740     05  FILLER                      PIC X(30).                           

000100*****************************************************************         
000110*COPYBOOK  AP1400                                                         
000120*RECORD ..... AP1400-OPT-SCORE-RECORD                                     
000130*PURPOSE ..... WORKING-STORAGE SCRATCH RECORD HOLDING THE FIVE            
000140*              WEIGHTED COMPONENTS OF AN OPTIMIZATION SCORE, THE          
000150*              SCHEDULED PAYMENT DATE/METHOD AND THE SAVINGS              
000160*              THAT CAME OUT OF THEM.  BUILT ONE PER PAYABLE IN           
000170*              SETAP3000 - NOT A FILE, NOT WRITTEN TO DISK.               
000180*****************************************************************         
000190*CHANGE LOG                                                               
000200*-----------------------------------------------------------              
000210*95/06/14  D.ABRAHAM    ORIGINAL LAYOUT FOR THE SCHEDULE                  
000220*                       OPTIMIZER PILOT, REQ AP-226                       
000230*03/10/22  T.OKONKWO    SPLIT SCORE INTO ITS FIVE COMPONENTS SO           
000240*                       THE SCHEDULE REPORT CAN SHOW THEM                 
000250*****************************************************************         
000260 01  AP1400-OPT-SCORE-RECORD.                                             
000270     05  AP1400-PAYABLE-ID               PIC X(36).                       
000280     05  AP1400-OPT-SCORE                PIC S9(3)V9(6) COMP-3.           
000290     05  AP1400-DUE-DATE-SCORE           PIC S9(3)V9(6) COMP-3.           
000300     05  AP1400-SUPPLIER-RELIABILITY     PIC S9(3)V9(6) COMP-3.           
000310     05  AP1400-EARLY-DISCOUNT           PIC S9(3)V9(6) COMP-3.           
000320     05  AP1400-CASHFLOW-IMPACT          PIC S9(3)V9(6) COMP-3.           
000330     05  AP1400-PRIORITY-SCORE           PIC S9(3)V9(6) COMP-3.           
000340     05  AP1400-PAYMENT-DATE.                                             
000350         10  AP1400-PAY-CCYY             PIC 9(4).                        
000360         10  AP1400-PAY-MM               PIC 9(2).                        
000370         10  AP1400-PAY-DD               PIC 9(2).                        
000380     05  AP1400-PAYMENT-DATE-N REDEFINES                                  
000390             AP1400-PAYMENT-DATE         PIC 9(8).                        
000400     05  AP1400-SAVINGS                  PIC S9(13)V99 COMP-3.            
000410     05  AP1400-PAYMENT-METHOD           PIC X(20).                       
000420         88  AP1400-PM-WIRE                                               
000430             VALUE 'WIRE_TRANSFER'.                                       
000440         88  AP1400-PM-ACH                                                
000450             VALUE 'ACH_TRANSFER'.                                        
000460         88  AP1400-PM-INTERAC                                            
000470             VALUE 'INTERAC_E_TRANSFER'.                                  
000480     05  AP1400-ADMITTED-SW              PIC X.                           
000490         88  AP1400-ADMITTED                                              
000500             VALUE 'Y'.                                                   
000510         88  AP1400-NOT-ADMITTED                                          
000520             VALUE 'N'.                                                   
000530     05  FILLER                          PIC X(20).                       

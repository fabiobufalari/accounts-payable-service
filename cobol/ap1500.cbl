000100*****************************************************************         
000110*COPYBOOK  AP1500                                                         
000120*RECORD ..... AP1500-BANK-RESULT-RECORD                                   
000130*FILE  ....... AP-BANK-RESULT-FILE (output of SETAP3000, one              
000140*              row per payment submitted to CANADIAN BANKING              
000150*              EXECUTION)                                                 
000160*PURPOSE ..... OUTCOME OF VALIDATING AND EXECUTING ONE                    
000170*              OPTIMIZED PAYMENT AGAINST THE BANK EDITS - FEE             
000180*              CHARGED, SETTLEMENT DATE, ACCEPT/REJECT.                   
000190*****************************************************************         
000200*CHANGE LOG                                                               
000210*-----------------------------------------------------------              
000220*95/06/14  D.ABRAHAM    ORIGINAL LAYOUT, REQ AP-226                       
000230*12/05/09  M.PELLETIER  ADDED REJECT-REASON FOR THE EXCEPTION             
000240*                       LISTING, REQ AP-602                               
000250*13/06/04  M.PELLETIER  ADDED BANK-CODE AND TRANSACTION-ID SO THE         
000260*                       SCHEDULE REPORT CAN SHOW WHICH BANK               
000270*                       SETTLED EACH PAYMENT, REQ AP-650                  
000280*****************************************************************         
000290 01  AP1500-BANK-RESULT-RECORD.                                           
000300     05  AP1500-PAYABLE-ID            PIC X(36).                          
000310     05  AP1500-PAYMENT-METHOD        PIC X(30).                          
000320     05  AP1500-BANK-CODE             PIC X(3).                           
000330         88  AP1500-BANK-RBC                                              
000340             VALUE 'RBC'.                                                 
000350         88  AP1500-BANK-TD                                               
000360             VALUE 'TD '.                                                 
000370         88  AP1500-BANK-BMO                                              
000380             VALUE 'BMO'.                                                 
000390     05  AP1500-TRANSACTION-ID        PIC X(15).                          
000400     05  AP1500-FEE-AMOUNT            PIC S9(7)V99 COMP-3.                
000410     05  AP1500-SETTLEMENT-DATE.                                          
000420         10  AP1500-SETT-CCYY         PIC 9(4).                           
000430         10  AP1500-SETT-MM           PIC 9(2).                           
000440         10  AP1500-SETT-DD           PIC 9(2).                           
000450     05  AP1500-SETTLEMENT-DATE-N REDEFINES                               
000460             AP1500-SETTLEMENT-DATE   PIC 9(8).                           
000470     05  AP1500-RESULT-SW             PIC X.                              
000480         88  AP1500-ACCEPTED                                              
000490             VALUE 'A'.                                                   
000500         88  AP1500-REJECTED                                              
000510             VALUE 'R'.                                                   
000520     05  AP1500-REJECT-REASON         PIC X(40).                          
000530     05  FILLER                       PIC X(02).                          

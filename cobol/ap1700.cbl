000100*****************************************************************         
000110*COPYBOOK  AP1700                                                         
000120*RECORD ..... AP1700-DECISION-RECORD                                      
000130*FILE  ....... AP-DECISION-FILE (daily feed from the approval             
000140*              terminals, matched to AP1300-APPROVAL-RECORD on            
000150*              AP1700-APPROVAL-ID - see SETAP2000)                        
000160*PURPOSE ..... RECORDS AN APPROVER'S ACTION AGAINST A PENDING             
000170*              APPROVAL STEP.                                             
000180*****************************************************************         
000190*CHANGE LOG                                                               
000200*-----------------------------------------------------------              
000210*93/11/30  D.ABRAHAM    ORIGINAL LAYOUT, REQ AP-201                       
000220*99/01/06  S.FENG       Y2K - DECISION-DATE NOW CCYYMMDD                  
000230*****************************************************************         
000240 01  AP1700-DECISION-RECORD.                                              
000250     05  AP1700-APPROVAL-ID          PIC X(36).                           
000260     05  AP1700-PAYABLE-ID           PIC X(36).                           
000270     05  AP1700-DECISION             PIC X(10).                           
000280         88  AP1700-DC-APPROVE                                            
000290             VALUE 'APPROVE'.                                             
000300         88  AP1700-DC-REJECT                                             
000310             VALUE 'REJECT'.                                              
000320     05  AP1700-DECISION-DATE.                                            
000330         10  AP1700-DEC-CCYY         PIC 9(4).                            
000340         10  AP1700-DEC-MM           PIC 9(2).                            
000350         10  AP1700-DEC-DD           PIC 9(2).                            
000360     05  AP1700-DECISION-DATE-N REDEFINES                                 
000370             AP1700-DECISION-DATE    PIC 9(8).                            
000380     05  FILLER                      PIC X(20).                           

000100*****************************************************************         
000110*COPYBOOK  APCTL                                                          
000120*RECORD ..... AP-CONTROL-CARD-RECORD                                      
000130*FILE  ....... AP-CONTROL-CARD (one card, read once at the                
000140*              top of each of the three AP RUN STREAM steps)              
000150*PURPOSE ..... RUN PARAMETERS THAT CHANGE EACH NIGHT - THE RUN            
000160*              DATE USED FOR AGING/OVERDUE AND THE CASH FLOW              
000170*              LIMIT USED BY THE SCHEDULE OPTIMIZER.                      
000180*****************************************************************         
000190*CHANGE LOG                                                               
000200*-----------------------------------------------------------              
000210*88/04/11  R.KOWALSKI   ORIGINAL CARD, RUN-DATE ONLY                      
000220*99/01/06  S.FENG       Y2K - RUN-DATE NOW CCYYMMDD                       
000230*03/10/22  T.OKONKWO    ADDED CASH-FLOW-LIMIT, REQ AP-455                 
000240*04/08/20  T.OKONKWO    ADDED REPORT DATE RANGE FOR SETAP1000             
000250*****************************************************************         
000260 01  AP-CONTROL-CARD-RECORD.                                              
000270     05  APCTL-RUN-DATE.                                                  
000280         10  APCTL-RUN-CCYY           PIC 9(4).                           
000290         10  APCTL-RUN-MM             PIC 9(2).                           
000300         10  APCTL-RUN-DD             PIC 9(2).                           
000310     05  APCTL-RUN-DATE-N REDEFINES                                       
000320             APCTL-RUN-DATE           PIC 9(8).                           
000330     05  APCTL-CASH-FLOW-LIMIT        PIC S9(13)V99 COMP-3.               
000340     05  APCTL-REPORT-FROM-DATE       PIC 9(8).                           
000350     05  APCTL-REPORT-TO-DATE         PIC 9(8).                           
000360     05  FILLER                       PIC X(30).                          

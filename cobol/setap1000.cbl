000100  IDENTIFICATION DIVISION.                                                
000110*****************************************************************         
000120*PROGRAM ... SETAP1000                                                    
000130*PURPOSE ... NIGHTLY ROLL-FORWARD OF PAYABLE STATUS AGAINST               
000140*            PAYMENTS RECEIVED, PLUS THE STATUS, PAID-SUMMARY             
000150*            AND PENDING-SUMMARY REPORTS.                                 
000160*****************************************************************         
000170  PROGRAM-ID.    SETAP1000.                                               
000180  AUTHOR.        R. KOWALSKI.                                             
000190  INSTALLATION.  CONSTRUCTION DIVISION - AP SYSTEMS.                      
000200  DATE-WRITTEN.  04/11/1988.                                              
000210  DATE-COMPILED.                                                          
000220  SECURITY.      COMPANY CONFIDENTIAL - AP SYSTEMS GROUP ONLY.            
000230*****************************************************************         
000240*CHANGE LOG                                                               
000250*-----------------------------------------------------------              
000260*88/04/11  R.KOWALSKI   ORIGINAL VERSION - STATUS REPORT ONLY,            
000270*                       REQ AP-090                                        
000280*88/09/02  R.KOWALSKI   ADDED PENDING AND OVERDUE GRAND TOTALS            
000290*89/02/02  R.KOWALSKI   ADDED COST-CENTER ALLOCATION EDIT                 
000300*                       (AP1100-ALLOCATION), REQ AP-101                   
000310*91/07/19  D.ABRAHAM    PAID-SUMMARY REPORT ADDED, REQ AP-114             
000320*92/03/05  D.ABRAHAM    PENDING-SUMMARY REPORT ADDED, PER                 
000330*                       CONTROLLER REQUEST                                
000340*93/11/30  D.ABRAHAM    PASS NOW SKIPS IN-NEGOTIATION PAYABLES            
000350*                       FOR ROLL-FORWARD, REQ AP-201                      
000360*96/03/02  D.ABRAHAM    MASTER/DETAIL MATCH REWRITTEN - USED TO           
000370*                       RE-READ TXN FILE FROM THE TOP FOR EACH            
000380*                       PAYABLE, NOW SINGLE PASS (WAS TOO SLOW            
000390*                       ON MONTH-END VOLUME)                              
000400*99/01/06  S.FENG       Y2K - ALL DATE COMPARES NOW CCYYMMDD,             
000410*                       CONTROL CARD WIDENED, REQ AP-340                  
000420*99/02/11  S.FENG       Y2K FOLLOW-UP - TODAY-CCYYMMDD PULLED             
000430*                       FROM CONTROL CARD RUN-DATE, NOT FROM              
000440*                       THE SYSTEM CLOCK, SO REPORTS CAN BE               
000450*                       RERUN AGAINST AN OLD BUSINESS DATE                
000460*02/05/14  S.FENG       ADD EXCEPTION LISTING FOR ALLOCATION              
000470*                       AND PAYMENT EDITS, REQ AP-398                     
000480*07/09/03  T.OKONKWO    AMOUNT FIELDS REPACKED COMP-3 TO MATCH            
000490*                       AP1100/AP1200, REQ AP-488                         
000500*11/02/17  M.PELLETIER  PENDING-SUMMARY NOW INCLUDES OVERDUE              
000510*                       AND PARTIALLY-PAID PER AUDIT REQUEST              
000520*11/28/22  M.PELLETIER  PAID-SUMMARY WAS WRITTEN WHILE PAYMENTS           
000530*                       WERE STILL BEING SUMMED, BEFORE STATUS            
000540*                       WAS ROLLED FORWARD FOR THE PAYABLE - THE          
000550*                       STATUS COLUMN ALWAYS SHOWED LAST RUN'S            
000560*                       STATUS.  TRANSACTIONS ARE NOW HELD AND            
000570*                       THE SUMMARY LINES WRITTEN AFTER THE               
000580*                       ROLL-FORWARD, REQ AP-604                          
000590*****************************************************************         
000600  ENVIRONMENT DIVISION.                                                   
000610*                                                                         
000620  CONFIGURATION SECTION.                                                  
000630  SPECIAL-NAMES.                                                          
000640      C01 IS TOP-OF-FORM                                                  
000650      CONSOLE IS CRT                                                      
000660      CLASS AP-NUMERIC-CLASS IS '0' THRU '9'.                             
000670  INPUT-OUTPUT SECTION.                                                   
000680  FILE-CONTROL.                                                           
000690      SELECT AP-CONTROL-CARD  ASSIGN TO APCTLIN                           
000700             ORGANIZATION IS LINE SEQUENTIAL.                             
000710      SELECT AP-PAYABLE-FILE  ASSIGN TO AP1100F                           
000720             ORGANIZATION IS RECORD SEQUENTIAL.                           
000730      SELECT AP-PAYMENT-TXN-FILE ASSIGN TO AP1200F                        
000740             ORGANIZATION IS RECORD SEQUENTIAL.                           
000750      SELECT AP-STATUS-RPT    ASSIGN TO AP1STRPT                          
000760             ORGANIZATION IS LINE SEQUENTIAL.                             
000770      SELECT AP-PAID-SUM-RPT  ASSIGN TO AP1PDRPT                          
000780             ORGANIZATION IS LINE SEQUENTIAL.                             
000790      SELECT AP-PEND-SUM-RPT  ASSIGN TO AP1PNRPT                          
000800             ORGANIZATION IS LINE SEQUENTIAL.                             
000810      SELECT AP-EXCEPT-RPT    ASSIGN TO AP1EXRPT                          
000820             ORGANIZATION IS LINE SEQUENTIAL.                             
000830*                                                                         
000840  DATA DIVISION.                                                          
000850*                                                                         
000860  FILE SECTION.                                                           
000870*                                                                         
000880  FD  AP-CONTROL-CARD                                                     
000890      LABEL RECORDS ARE STANDARD                                          
000900      DATA RECORD IS AP-CONTROL-CARD-RECORD.                              
000910  COPY '/users/devel/apctl.cbl'.                                          
000920*                                                                         
000930  FD  AP-PAYABLE-FILE                                                     
000940      LABEL RECORDS ARE STANDARD.                                         
000950  01  AP-PAYABLE-REC               PIC X(500).                            
000960*                                                                         
000970  FD  AP-PAYMENT-TXN-FILE                                                 
000980      LABEL RECORDS ARE STANDARD.                                         
000990  01  AP-TXN-REC                   PIC X(200).                            
001000*                                                                         
001010  FD  AP-STATUS-RPT.                                                      
001020  01  AP-STATUS-LINE                PIC X(132).                           
001030*                                                                         
001040  FD  AP-PAID-SUM-RPT.                                                    
001050  01  AP-PAID-SUM-LINE               PIC X(132).                          
001060*                                                                         
001070  FD  AP-PEND-SUM-RPT.                                                    
001080  01  AP-PEND-SUM-LINE                PIC X(132).                         
001090*                                                                         
001100  FD  AP-EXCEPT-RPT.                                                      
001110  01  AP-EXCEPT-LINE                   PIC X(132).                        
001120*                                                                         
001130  WORKING-STORAGE SECTION.                                                
001140*                                                                         
001150  COPY '/users/devel/ap1100.cbl'.                                         
001160  COPY '/users/devel/ap1200.cbl'.                                         
001170*                                                                         
001180  01  W01-SWITCHES.                                                       
001190      05  W01-PAYABLE-EOF-SW        PIC X   VALUE 'N'.                    
001200          88  W01-PAYABLE-EOF             VALUE 'Y'.                      
001210      05  W01-TXN-EOF-SW            PIC X   VALUE 'N'.                    
001220          88  W01-TXN-EOF                  VALUE 'Y'.                     
001230      05  FILLER                    PIC X(10).                            
001240*                                                                         
001250  01  W02-COUNTERS                  COMP-3.                               
001260      05  W02-PAYABLE-CTR            PIC 9(7) VALUE 0.                    
001270      05  W02-OVERDUE-CTR            PIC 9(7) VALUE 0.                    
001280      05  W02-EXCEPT-CTR             PIC 9(7) VALUE 0.                    
001290      05  FILLER                     PIC X(07).                           
001300  01  W02B-SUBSCRIPTS                COMP.                                
001310      05  W02B-LINE-CTR              PIC S9(4) VALUE 0.                   
001320      05  FILLER                     PIC X(08).                           
001330*                                                                         
001340  01  W03-TOTALS.                                                         
001350      05  W03-GRAND-AMOUNT-DUE       PIC S9(13)V99 COMP-3 VALUE 0.        
001360      05  W03-GRAND-BALANCE-DUE      PIC S9(13)V99 COMP-3 VALUE 0.        
001370      05  W03-PENDING-TOTAL          PIC S9(13)V99 COMP-3 VALUE 0.        
001380      05  W03-OVERDUE-TOTAL          PIC S9(13)V99 COMP-3 VALUE 0.        
001390      05  FILLER                     PIC X(10).                           
001400*                                                                         
001410  01  W04-WORK-FIELDS.                                                    
001420      05  W04-TOTAL-PAID             PIC S9(13)V99 COMP-3 VALUE 0.        
001430      05  W04-BALANCE-DUE            PIC S9(13)V99 COMP-3 VALUE 0.        
001440      05  W04-SAVE-PAYABLE-ID        PIC X(36).                           
001450      05  W04-TODAY-N                PIC 9(8)       VALUE 0.              
001460      05  FILLER                     PIC X(20).                           
001470*                                                                         
001480  01  W05-REPORT-DATE.                                                    
001490      05  W05-RUN-CCYY               PIC 9(4).                            
001500      05  W05-RUN-MM                 PIC 9(2).                            
001510      05  W05-RUN-DD                 PIC 9(2).                            
001520      05  FILLER                     PIC X(08).                           
001530  01  W05-REPORT-DATE-N REDEFINES W05-REPORT-DATE PIC 9(8).               
001540*                                                                         
001550  01  W06-STATUS-LINE-FMT.                                                
001560      05  FILLER                     PIC X(1)    VALUE SPACE.             
001570      05  W06-PAYABLE-ID             PIC X(36).                           
001580      05  FILLER                     PIC X(1)    VALUE SPACE.             
001590      05  W06-SUPPLIER-ID             PIC 9(9).                           
001600      05  FILLER                     PIC X(1)    VALUE SPACE.             
001610      05  W06-DUE-DATE                PIC 9(8).                           
001620      05  FILLER                     PIC X(1)    VALUE SPACE.             
001630      05  W06-AMOUNT-DUE              PIC ---,---,---,--9.99.             
001640      05  FILLER                     PIC X(1)    VALUE SPACE.             
001650      05  W06-TOTAL-PAID              PIC ---,---,---,--9.99.             
001660      05  FILLER                     PIC X(1)    VALUE SPACE.             
001670      05  W06-BALANCE-DUE             PIC ---,---,---,--9.99.             
001680      05  FILLER                     PIC X(1)    VALUE SPACE.             
001690      05  W06-STATUS                  PIC X(20).                          
001700      05  FILLER                     PIC X(10).                           
001710*                                                                         
001720  01  W07-PAID-LINE-FMT.                                                  
001730      05  FILLER                     PIC X(1)    VALUE SPACE.             
001740      05  W07-PAYABLE-ID              PIC X(36).                          
001750      05  FILLER                     PIC X(1)    VALUE SPACE.             
001760      05  W07-DUE-DATE                PIC 9(8).                           
001770      05  FILLER                     PIC X(1)    VALUE SPACE.             
001780      05  W07-AMOUNT-DUE              PIC ---,---,---,--9.99.             
001790      05  FILLER                     PIC X(1)    VALUE SPACE.             
001800      05  W07-AMOUNT-PAID             PIC ---,---,---,--9.99.             
001810      05  FILLER                     PIC X(1)    VALUE SPACE.             
001820      05  W07-STATUS                  PIC X(20).                          
001830      05  FILLER                     PIC X(1)    VALUE SPACE.             
001840      05  W07-TXN-DATE                PIC 9(8).                           
001850      05  FILLER                     PIC X(15).                           
001860*                                                                         
001870  01  W08-PEND-LINE-FMT.                                                  
001880      05  FILLER                     PIC X(1)    VALUE SPACE.             
001890      05  W08-PAYABLE-ID              PIC X(36).                          
001900      05  FILLER                     PIC X(1)    VALUE SPACE.             
001910      05  W08-DUE-DATE                PIC 9(8).                           
001920      05  FILLER                     PIC X(1)    VALUE SPACE.             
001930      05  W08-AMOUNT-DUE              PIC ---,---,---,--9.99.             
001940      05  FILLER                     PIC X(1)    VALUE SPACE.             
001950      05  W08-TOTAL-PAID              PIC ---,---,---,--9.99.             
001960      05  FILLER                     PIC X(1)    VALUE SPACE.             
001970      05  W08-STATUS                  PIC X(20).                          
001980      05  FILLER                     PIC X(25).                           
001990*                                                                         
002000  01  W09-EXCEPT-LINE-FMT.                                                
002010      05  FILLER                     PIC X(1)    VALUE SPACE.             
002020      05  W09-EXCEPT-ID               PIC X(36).                          
002030      05  FILLER                     PIC X(2)    VALUE SPACE.             
002040      05  W09-EXCEPT-MSG              PIC X(45).                          
002050      05  FILLER                     PIC X(48).                           
002060*                                                                         
002070*    11/28/22 M.PELLETIER - B100-PAID-SUMMARY-RPT USED TO WRITE           
002080*    RIGHT OFF AP1200 WHILE THE PAYMENTS FOR A PAYABLE WERE               
002090*    STILL BEING SUMMED IN A300-SUM-PAYMENTS, WHICH IS BEFORE             
002100*    A200-ROLL-STATUS EVER SETS THIS BATCH'S STATUS - THE PAID            
002110*    SUMMARY LINE'S STATUS COLUMN WAS ALWAYS LAST RUN'S STATUS.           
002120*    THE TRANSACTIONS ARE NOW HELD HERE WHILE THEY ARE SUMMED             
002130*    AND THE LINES ARE WRITTEN AFTER THE STATUS IS ROLLED                 
002140*    FORWARD, REQ AP-604.                                                 
002150  01  W10-PAID-TXN-TABLE.                                                 
002160      05  W10-PAID-TXN-COUNT         PIC S9(4) COMP VALUE 0.              
002170      05  W10-PAID-TXN-ENTRY OCCURS 1 TO 500 TIMES                        
002180              DEPENDING ON W10-PAID-TXN-COUNT                             
002190              INDEXED BY W10-PTX-IDX.                                     
002200          10  W10-PTX-TXN-DATE           PIC 9(8).                        
002210          10  W10-PTX-AMOUNT-PAID        PIC S9(13)V99 COMP-3.            
002220*                                                                         
002230  PROCEDURE DIVISION.                                                     
002240*                                                                         
002250******************************************                                
002260*        START MAIN SECTION              *                                
002270******************************************                                
002280  A100-MAIN-LINE.                                                         
002290      PERFORM A110-INITIALIZE.                                            
002300      PERFORM A120-READ-PAYABLE.                                          
002310      PERFORM A200-ROLL-STATUS THRU A200-EXIT                             
002320          UNTIL W01-PAYABLE-EOF.                                          
002330      PERFORM C100-STATUS-RPT-FOOTER.                                     
002340      PERFORM Z100-END-RTN.                                               
002350*                                                                         
002360  A110-INITIALIZE.                                                        
002370      OPEN INPUT  AP-CONTROL-CARD                                         
002380                  AP-PAYABLE-FILE                                         
002390                  AP-PAYMENT-TXN-FILE.                                    
002400      OPEN OUTPUT AP-STATUS-RPT                                           
002410                  AP-PAID-SUM-RPT                                         
002420                  AP-PEND-SUM-RPT                                         
002430                  AP-EXCEPT-RPT.                                          
002440      READ AP-CONTROL-CARD.                                               
002450      MOVE APCTL-RUN-DATE-N TO W04-TODAY-N W05-REPORT-DATE-N.             
002460      PERFORM A130-READ-TXN.                                              
002470*                                                                         
002480*    02/05/14 S.FENG - CONTROL CARD ALSO CARRIES THE                      
002490*    REPORT-FROM/TO DATE RANGE USED BELOW BY B100/B200.                   
002500*                                                                         
002510  A120-READ-PAYABLE.                                                      
002520      READ AP-PAYABLE-FILE INTO AP1100-PAYABLE-RECORD                     
002530          AT END MOVE 'Y' TO W01-PAYABLE-EOF-SW.                          
002540      IF NOT W01-PAYABLE-EOF                                              
002550          ADD 1 TO W02-PAYABLE-CTR.                                       
002560*                                                                         
002570  A130-READ-TXN.                                                          
002580      READ AP-PAYMENT-TXN-FILE INTO AP1200-PAYMENT-TXN-RECORD             
002590          AT END MOVE 'Y' TO W01-TXN-EOF-SW.                              
002600*                                                                         
002610  A150-EDIT-ALLOCATION.                                                   
002620*    89/02/02 R.KOWALSKI - A PAYABLE MAY BE CHARGED TO A                  
002630*    PROJECT OR A COST CENTER, NEVER BOTH.                                
002640      IF AP1100-PROJECT-ID NOT = 0                                        
002650      AND AP1100-COST-CENTER-ID NOT = 0                                   
002660          ADD 1 TO W02-EXCEPT-CTR                                         
002670          MOVE AP1100-PAYABLE-ID TO W09-EXCEPT-ID                         
002680          MOVE 'REJECTED - PROJECT AND COST CENTER BOTH SET'              
002690              TO W09-EXCEPT-MSG                                           
002700          MOVE W09-EXCEPT-LINE-FMT TO AP-EXCEPT-LINE                      
002710          WRITE AP-EXCEPT-LINE.                                           
002720*                                                                         
002730  A200-ROLL-STATUS.                                                       
002740      PERFORM A150-EDIT-ALLOCATION.                                       
002750      MOVE AP1100-PAYABLE-ID TO W04-SAVE-PAYABLE-ID.                      
002760      MOVE 0 TO W04-TOTAL-PAID.                                           
002770      MOVE 0 TO W10-PAID-TXN-COUNT.                                       
002780      PERFORM A300-SUM-PAYMENTS THRU A300-EXIT                            
002790          UNTIL W01-TXN-EOF                                               
002800          OR AP1200-PAYABLE-ID NOT = W04-SAVE-PAYABLE-ID.                 
002810      COMPUTE W04-BALANCE-DUE ROUNDED =                                   
002820          AP1100-AMOUNT-DUE - W04-TOTAL-PAID.                             
002830      IF NOT AP1100-ST-CANCELED                                           
002840          IF W04-TOTAL-PAID <= 0                                          
002850              IF AP1100-DUE-DATE-N < W04-TODAY-N                          
002860                  SET AP1100-ST-OVERDUE TO TRUE                           
002870              ELSE                                                        
002880                  SET AP1100-ST-PENDING TO TRUE                           
002890              END-IF                                                      
002900          ELSE                                                            
002910          IF W04-BALANCE-DUE <= 0                                         
002920              SET AP1100-ST-PAID TO TRUE                                  
002930          ELSE                                                            
002940              IF AP1100-DUE-DATE-N < W04-TODAY-N                          
002950                  SET AP1100-ST-OVERDUE TO TRUE                           
002960              ELSE                                                        
002970                  SET AP1100-ST-PARTIALLY-PAID TO TRUE                    
002980              END-IF                                                      
002990          END-IF                                                          
003000      END-IF.                                                             
003010*    11/28/22 M.PELLETIER - STATUS IS SET ABOVE BEFORE ANY PAID-          
003020*    SUMMARY LINE IS WRITTEN, SO B100-PAID-SUMMARY-RPT NOW SHOWS          
003030*    THIS BATCH'S STATUS INSTEAD OF LAST RUN'S, REQ AP-604.               
003040      IF W10-PAID-TXN-COUNT > 0                                           
003050          PERFORM B100-PAID-SUMMARY-RPT VARYING W10-PTX-IDX               
003060                  FROM 1 BY 1                                             
003070                  UNTIL W10-PTX-IDX > W10-PAID-TXN-COUNT                  
003080      END-IF.                                                             
003090      PERFORM A400-ACCUM-TOTALS.                                          
003100      PERFORM C000-STATUS-RPT-LINE.                                       
003110      PERFORM B200-PENDING-SUMMARY-RPT.                                   
003120      PERFORM A120-READ-PAYABLE.                                          
003130  A200-EXIT.                                                              
003140      EXIT.                                                               
003150*                                                                         
003160  A300-SUM-PAYMENTS.                                                      
003170      PERFORM A310-EDIT-PAYMENT-TXN.                                      
003180      IF AP1200-AMOUNT-PAID > 0                                           
003190          ADD AP1200-AMOUNT-PAID TO W04-TOTAL-PAID                        
003200          PERFORM A320-HOLD-PAID-TXN.                                     
003210      PERFORM A130-READ-TXN.                                              
003220  A300-EXIT.                                                              
003230      EXIT.                                                               
003240*                                                                         
003250  A320-HOLD-PAID-TXN.                                                     
003260*    11/28/22 M.PELLETIER - HOLDS THE TRANSACTION UNTIL AP1100-           
003270*    STATUS IS ROLLED FORWARD FOR THIS PAYABLE, SEE THE NOTE              
003280*    AT W10-PAID-TXN-TABLE ABOVE.                                         
003290      IF W10-PAID-TXN-COUNT < 500                                         
003300          ADD 1 TO W10-PAID-TXN-COUNT                                     
003310          MOVE AP1200-TXN-DATE-N                                          
003320              TO W10-PTX-TXN-DATE(W10-PAID-TXN-COUNT)                     
003330          MOVE AP1200-AMOUNT-PAID                                         
003340              TO W10-PTX-AMOUNT-PAID(W10-PAID-TXN-COUNT)                  
003350      ELSE                                                                
003360          ADD 1 TO W02-EXCEPT-CTR                                         
003370          MOVE AP1200-TRANSACTION-ID TO W09-EXCEPT-ID                     
003380          MOVE 'REJECTED - TOO MANY PAYMENTS FOR ONE PAYABLE'             
003390              TO W09-EXCEPT-MSG                                           
003400          MOVE W09-EXCEPT-LINE-FMT TO AP-EXCEPT-LINE                      
003410          WRITE AP-EXCEPT-LINE                                            
003420      END-IF.                                                             
003430*                                                                         
003440  A310-EDIT-PAYMENT-TXN.                                                  
003450*    93/11/30 D.ABRAHAM - NO PAYMENT MAY POST AGAINST A                   
003460*    PAYABLE ALREADY CANCELED, AND EVERY TRANSACTION MUST                 
003470*    BE FOR A POSITIVE AMOUNT.                                            
003480      IF AP1200-AMOUNT-PAID NOT > 0                                       
003490      OR AP1100-ST-CANCELED                                               
003500          ADD 1 TO W02-EXCEPT-CTR                                         
003510          MOVE AP1200-TRANSACTION-ID TO W09-EXCEPT-ID                     
003520          MOVE 'REJECTED - INVALID PAYMENT TRANSACTION'                   
003530              TO W09-EXCEPT-MSG                                           
003540          MOVE W09-EXCEPT-LINE-FMT TO AP-EXCEPT-LINE                      
003550          WRITE AP-EXCEPT-LINE                                            
003560          MOVE 0 TO AP1200-AMOUNT-PAID.                                   
003570*                                                                         
003580  A400-ACCUM-TOTALS.                                                      
003590      ADD AP1100-AMOUNT-DUE  TO W03-GRAND-AMOUNT-DUE.                     
003600      ADD W04-BALANCE-DUE    TO W03-GRAND-BALANCE-DUE.                    
003610      IF AP1100-ST-OVERDUE                                                
003620          ADD 1 TO W02-OVERDUE-CTR                                        
003630          ADD W04-BALANCE-DUE TO W03-OVERDUE-TOTAL.                       
003640      IF AP1100-ST-PENDING OR AP1100-ST-OVERDUE                           
003650      OR AP1100-ST-PARTIALLY-PAID OR AP1100-ST-IN-NEGOTIATION             
003660          ADD W04-BALANCE-DUE TO W03-PENDING-TOTAL.                       
003670*                                                                         
003680******************************************                                
003690*   PAID-SUMMARY AND PENDING-SUMMARY      *                               
003700******************************************                                
003710  B100-PAID-SUMMARY-RPT.                                                  
003720*    91/07/19 D.ABRAHAM - ONE LINE PER TRANSACTION WHOSE                  
003730*    TXN DATE FALLS IN THE CONTROL CARD REPORT DATE RANGE.                
003740*    11/28/22 M.PELLETIER - NOW DRIVEN OFF THE HELD W10-PAID-             
003750*    TXN-TABLE ENTRY, NOT THE LIVE AP1200 BUFFER, SINCE THIS              
003760*    PARAGRAPH RUNS AFTER A200-ROLL-STATUS HAS MOVED ON PAST              
003770*    THE LAST TRANSACTION READ FOR THIS PAYABLE, REQ AP-604.              
003780      IF W10-PTX-TXN-DATE(W10-PTX-IDX) >= APCTL-REPORT-FROM-DATE          
003790      AND W10-PTX-TXN-DATE(W10-PTX-IDX) <= APCTL-REPORT-TO-DATE           
003800          MOVE AP1100-PAYABLE-ID    TO W07-PAYABLE-ID                     
003810          MOVE AP1100-DUE-DATE-N    TO W07-DUE-DATE                       
003820          MOVE AP1100-AMOUNT-DUE    TO W07-AMOUNT-DUE                     
003830          MOVE W10-PTX-AMOUNT-PAID(W10-PTX-IDX)                           
003840              TO W07-AMOUNT-PAID                                          
003850          MOVE AP1100-STATUS        TO W07-STATUS                         
003860          MOVE W10-PTX-TXN-DATE(W10-PTX-IDX)                              
003870              TO W07-TXN-DATE                                             
003880          MOVE W07-PAID-LINE-FMT   TO AP-PAID-SUM-LINE                    
003890          WRITE AP-PAID-SUM-LINE.                                         
003900*                                                                         
003910  B200-PENDING-SUMMARY-RPT.                                               
003920*    92/03/05 D.ABRAHAM - ONE LINE PER PENDING/OVERDUE/                   
003930*    PARTIALLY-PAID PAYABLE WHOSE DUE DATE FALLS IN RANGE.                
003940      IF (AP1100-ST-PENDING OR AP1100-ST-OVERDUE                          
003950          OR AP1100-ST-PARTIALLY-PAID)                                    
003960      AND AP1100-DUE-DATE-N >= APCTL-REPORT-FROM-DATE                     
003970      AND AP1100-DUE-DATE-N <= APCTL-REPORT-TO-DATE                       
003980          MOVE AP1100-PAYABLE-ID  TO W08-PAYABLE-ID                       
003990          MOVE AP1100-DUE-DATE-N  TO W08-DUE-DATE                         
004000          MOVE AP1100-AMOUNT-DUE  TO W08-AMOUNT-DUE                       
004010          MOVE W04-TOTAL-PAID     TO W08-TOTAL-PAID                       
004020          MOVE AP1100-STATUS      TO W08-STATUS                           
004030          MOVE W08-PEND-LINE-FMT  TO AP-PEND-SUM-LINE                     
004040          WRITE AP-PEND-SUM-LINE.                                         
004050*                                                                         
004060******************************************                                
004070*        STATUS REPORT LINE AND FOOTER    *                               
004080******************************************                                
004090  C000-STATUS-RPT-LINE.                                                   
004100      MOVE AP1100-PAYABLE-ID  TO W06-PAYABLE-ID.                          
004110      MOVE AP1100-SUPPLIER-ID TO W06-SUPPLIER-ID.                         
004120      MOVE AP1100-DUE-DATE-N  TO W06-DUE-DATE.                            
004130      MOVE AP1100-AMOUNT-DUE  TO W06-AMOUNT-DUE.                          
004140      MOVE W04-TOTAL-PAID     TO W06-TOTAL-PAID.                          
004150      MOVE W04-BALANCE-DUE    TO W06-BALANCE-DUE.                         
004160      MOVE AP1100-STATUS      TO W06-STATUS.                              
004170      MOVE W06-STATUS-LINE-FMT TO AP-STATUS-LINE.                         
004180      WRITE AP-STATUS-LINE.                                               
004190*                                                                         
004200  C100-STATUS-RPT-FOOTER.                                                 
004210      MOVE SPACES TO AP-STATUS-LINE.                                      
004220      WRITE AP-STATUS-LINE.                                               
004230      STRING 'PAYABLES PROCESSED..... ' W02-PAYABLE-CTR                   
004240          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004250      WRITE AP-STATUS-LINE.                                               
004260      STRING 'OVERDUE COUNT.......... ' W02-OVERDUE-CTR                   
004270          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004280      WRITE AP-STATUS-LINE.                                               
004290      STRING 'GRAND AMOUNT DUE....... ' W03-GRAND-AMOUNT-DUE              
004300          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004310      WRITE AP-STATUS-LINE.                                               
004320      STRING 'GRAND BALANCE DUE...... ' W03-GRAND-BALANCE-DUE             
004330          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004340      WRITE AP-STATUS-LINE.                                               
004350      STRING 'TOTAL PENDING BALANCE.. ' W03-PENDING-TOTAL                 
004360          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004370      WRITE AP-STATUS-LINE.                                               
004380      STRING 'TOTAL OVERDUE BALANCE.. ' W03-OVERDUE-TOTAL                 
004390          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004400      WRITE AP-STATUS-LINE.                                               
004410      STRING 'EXCEPTION COUNT........ ' W02-EXCEPT-CTR                    
004420          DELIMITED BY SIZE INTO AP-STATUS-LINE.                          
004430      WRITE AP-STATUS-LINE.                                               
004440*                                                                         
004450  Z100-END-RTN.                                                           
004460      CLOSE AP-CONTROL-CARD                                               
004470            AP-PAYABLE-FILE                                               
004480            AP-PAYMENT-TXN-FILE                                           
004490            AP-STATUS-RPT                                                 
004500            AP-PAID-SUM-RPT                                               
004510            AP-PEND-SUM-RPT                                               
004520            AP-EXCEPT-RPT.                                                
004530      STOP RUN.                                                           
004540                                                                          

000100  IDENTIFICATION DIVISION.                                                
000110*****************************************************************         
000120*PROGRAM ... SETAP2000                                                    
000130*PURPOSE ... DETERMINES THE REQUIRED AUTHORIZATION CHAIN FOR              
000140*            EACH PAYABLE NEEDING APPROVAL, WRITES THE APPROVAL           
000150*            STEPS, APPLIES APPROVER DECISIONS, AND SWEEPS FOR            
000160*            APPROVALS STUCK PENDING PAST THE ESCALATION WINDOW.          
000170*****************************************************************         
000180  PROGRAM-ID.    SETAP2000.                                               
000190  AUTHOR.        D. ABRAHAM.                                              
000200  INSTALLATION.  CONSTRUCTION DIVISION - AP SYSTEMS.                      
000210  DATE-WRITTEN.  11/30/1993.                                              
000220  DATE-COMPILED.                                                          
000230  SECURITY.      COMPANY CONFIDENTIAL - AP SYSTEMS GROUP ONLY.            
000240*****************************************************************         
000250*CHANGE LOG                                                               
000260*-----------------------------------------------------------              
000270*93/11/30  D.ABRAHAM    ORIGINAL VERSION - SUPERVISOR/MANAGER             
000280*                       LEVELS ONLY, REQ AP-201                           
000290*95/06/14  D.ABRAHAM    ADDED DIRECTOR/CFO/CEO LEVELS AND THE             
000300*                       PRIORITY MULTIPLIER, REQ AP-226                   
000310*96/03/02  D.ABRAHAM    REJECT NOW SKIPS REMAINING STEPS INSTEAD          
000320*                       OF LEAVING THEM PENDING FOREVER                   
000330*99/01/06  S.FENG       Y2K - APPROVAL-DATE AND CREATE-TIMESTAMP          
000340*                       NOW CCYYMMDDHHMMSS, WAS YYMMDDHHMMSS,             
000350*                       REQ AP-340                                        
000360*02/05/14  S.FENG       ROUND THE THRESHOLD COMPARE VALUE TO 2            
000370*                       DECIMALS BEFORE THE LEVEL WALK - FLOATING         
000380*                       INTERMEDIATES WERE DRIFTING A PENNY ON            
000390*                       LARGE SUBCONTRACTOR INVOICES                      
000400*03/10/22  T.OKONKWO    ADDED ESCALATED STATUS AND THE 24-HOUR            
000410*                       SWEEP, REQ AP-455                                 
000420*06/01/09  T.OKONKWO    APPROVER-ID LOOKUP MOVED TO A TABLE,              
000430*                       WAS A CHAIN OF IFS - EASIER TO MAINTAIN           
000440*                       WHEN THE ORG CHART CHANGES                        
000450*11/02/17  M.PELLETIER  ESCALATION SWEEP NOW RE-READS THE CARRIED         
000460*                       FORWARD APPROVAL MASTER (AP-APPROVAL-FILE)        
000470*                       INSTEAD OF ONE STEP LEFT IN STORAGE,              
000480*                       REQ AP-512                                        
000490*11/14/22  M.PELLETIER  THE 96/03/02 CHANGE NEVER ACTUALLY WALKED         
000500*                       THE CHAIN - APPROVE NOW ADVANCES TO AND           
000510*                       NOTIFIES THE NEXT PENDING STEP, REJECT            
000520*                       NOW REALLY DOES SKIP EVERY STEP BEHIND            
000530*                       IT INSTEAD OF JUST THE ONE DECIDED,               
000540*                       REQ AP-588                                        
000550*11/21/22  M.PELLETIER  D300-WRITE-APPROVAL-STEP WAS STRINGING            
000560*                       THE FULL PAYABLE-ID AHEAD OF THE STEP             
000570*                       NUMBER INTO A FIELD THE SAME WIDTH AS             
000580*                       THE PAYABLE-ID - EVERY STEP OF A CHAIN            
000590*                       CAME OUT WITH THE SAME APPROVAL-ID, SO            
000600*                       DECISIONS COULD NOT TELL THE STEPS                
000610*                       APART ABOVE SUPERVISOR LEVEL.  TRIMMED            
000620*                       THE PAYABLE-ID PORTION TO LEAVE ROOM,             
000630*                       REQ AP-591                                        
000640*11/28/22  M.PELLETIER  THE AP-591 FIX LEFT ROOM FOR THE STEP             
000650*                       NUMBER BUT STILL STRUNG THE COMP FIELD            
000660*                       ITSELF - ITS RAW BINARY BYTES, NOT                
000670*                       DISPLAY DIGITS, WENT INTO THE LAST TWO            
000680*                       BYTES OF APPROVAL-ID.  STEP NUMBER IS             
000690*                       MOVED TO A DISPLAY NUMERIC-EDITED FIELD           
000700*                       FIRST NOW, REQ AP-611                             
000710*****************************************************************         
000720  ENVIRONMENT DIVISION.                                                   
000730*                                                                         
000740  CONFIGURATION SECTION.                                                  
000750  SPECIAL-NAMES.                                                          
000760      C01 IS TOP-OF-FORM                                                  
000770      CONSOLE IS CRT                                                      
000780      CLASS AP-ALPHA-CLASS IS 'A' THRU 'Z'.                               
000790  INPUT-OUTPUT SECTION.                                                   
000800  FILE-CONTROL.                                                           
000810      SELECT AP-CONTROL-CARD   ASSIGN TO APCTLIN                          
000820             ORGANIZATION IS LINE SEQUENTIAL.                             
000830      SELECT AP-PAYABLE-FILE   ASSIGN TO AP1100F                          
000840             ORGANIZATION IS RECORD SEQUENTIAL.                           
000850      SELECT AP-SUPPLIER-FILE  ASSIGN TO AP1050F                          
000860             ORGANIZATION IS RECORD SEQUENTIAL.                           
000870      SELECT AP-CLASS-FILE     ASSIGN TO AP1150F                          
000880             ORGANIZATION IS RECORD SEQUENTIAL.                           
000890      SELECT AP-DECISION-FILE  ASSIGN TO AP1700F                          
000900             ORGANIZATION IS RECORD SEQUENTIAL.                           
000910      SELECT AP-APPROVAL-FILE  ASSIGN TO AP1300F                          
000920             ORGANIZATION IS RECORD SEQUENTIAL.                           
000930      SELECT AP-APPROVAL-OUT   ASSIGN TO AP1300O                          
000940             ORGANIZATION IS RECORD SEQUENTIAL.                           
000950*                                                                         
000960  DATA DIVISION.                                                          
000970*                                                                         
000980  FILE SECTION.                                                           
000990*                                                                         
001000  FD  AP-CONTROL-CARD                                                     
001010      LABEL RECORDS ARE STANDARD                                          
001020      DATA RECORD IS AP-CONTROL-CARD-RECORD.                              
001030  COPY '/users/devel/apctl.cbl'.                                          
001040*                                                                         
001050  FD  AP-PAYABLE-FILE                                                     
001060      LABEL RECORDS ARE STANDARD.                                         
001070  01  AP-PAYABLE-REC               PIC X(500).                            
001080*                                                                         
001090  FD  AP-SUPPLIER-FILE                                                    
001100      LABEL RECORDS ARE STANDARD.                                         
001110  01  AP-SUPPLIER-REC              PIC X(150).                            
001120*                                                                         
001130  FD  AP-CLASS-FILE                                                       
001140      LABEL RECORDS ARE STANDARD.                                         
001150  01  AP-CLASS-REC                 PIC X(80).                             
001160*                                                                         
001170  FD  AP-DECISION-FILE                                                    
001180      LABEL RECORDS ARE STANDARD.                                         
001190  01  AP-DECISION-REC               PIC X(120).                           
001200*                                                                         
001210  FD  AP-APPROVAL-FILE                                                    
001220      LABEL RECORDS ARE STANDARD.                                         
001230  01  AP-APPROVAL-REC                PIC X(150).                          
001240*                                                                         
001250  FD  AP-APPROVAL-OUT                                                     
001260      LABEL RECORDS ARE STANDARD.                                         
001270  01  AP-APPROVAL-OUT-REC             PIC X(150).                         
001280*                                                                         
001290  WORKING-STORAGE SECTION.                                                
001300*                                                                         
001310  COPY '/users/devel/ap1100.cbl'.                                         
001320  COPY '/users/devel/ap1050.cbl'.                                         
001330  COPY '/users/devel/ap1150.cbl'.                                         
001340  COPY '/users/devel/ap1700.cbl'.                                         
001350  COPY '/users/devel/ap1300.cbl'.                                         
001360*                                                                         
001370  01  W01-SWITCHES.                                                       
001380      05  W01-PAYABLE-EOF-SW         PIC X   VALUE 'N'.                   
001390          88  W01-PAYABLE-EOF              VALUE 'Y'.                     
001400      05  W01-DECISION-EOF-SW        PIC X   VALUE 'N'.                   
001410          88  W01-DECISION-EOF              VALUE 'Y'.                    
001420      05  W01-APPROVAL-EOF-SW        PIC X   VALUE 'N'.                   
001430          88  W01-APPROVAL-EOF              VALUE 'Y'.                    
001440      05  FILLER                     PIC X(09).                           
001450*                                                                         
001460  01  W02-COUNTERS                   COMP-3.                              
001470      05  W02-PAYABLE-CTR             PIC 9(7) VALUE 0.                   
001480      05  W02-WORKFLOW-CTR            PIC 9(7) VALUE 0.                   
001490      05  W02-ESCALATE-CTR            PIC 9(7) VALUE 0.                   
001500      05  FILLER                      PIC X(07).                          
001510  01  W02B-SUBS                       COMP.                               
001520      05  W02B-STEP-SUB               PIC S9(4) VALUE 0.                  
001530      05  W02B-CHAIN-LEN              PIC S9(4) VALUE 0.                  
001540      05  W02B-LOOKUP-SUB             PIC S9(4) VALUE 0.                  
001550      05  FILLER                      PIC X(06).                          
001560*                                                                         
001570*    RISK, CATEGORY AND PRIORITY MULTIPLIER TABLES - SEE                  
001580*    D100-DETERMINE-LEVEL.  95/06/14 D.ABRAHAM.                           
001590  01  W03-RISK-TABLE.                                                     
001600      05  FILLER PIC X(10) VALUE 'LOW       '.                            
001610      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.000000.                       
001620      05  FILLER PIC X(10) VALUE 'MEDIUM    '.                            
001630      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.700000.                       
001640      05  FILLER PIC X(10) VALUE 'HIGH      '.                            
001650      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.500000.                       
001660      05  FILLER PIC X(10) VALUE 'CRITICAL  '.                            
001670      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.300000.                       
001680  01  W03-RISK-TABLE-R REDEFINES W03-RISK-TABLE.                          
001690      05  W03-RISK-ENTRY OCCURS 4 TIMES.                                  
001700          10  W03-RISK-NAME           PIC X(10).                          
001710          10  W03-RISK-MULT           PIC S9V9(6) COMP-3.                 
001720*                                                                         
001730  01  W04-CAT-TABLE.                                                      
001740      05  FILLER PIC X(22) VALUE 'MATERIALS             '.                
001750      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.000000.                       
001760      05  FILLER PIC X(22) VALUE 'LABOR                 '.                
001770      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.200000.                       
001780      05  FILLER PIC X(22) VALUE 'EQUIPMENT             '.                
001790      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.800000.                       
001800      05  FILLER PIC X(22) VALUE 'SUBCONTRACTOR         '.                
001810      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.500000.                       
001820      05  FILLER PIC X(22) VALUE 'PROFESSIONAL_SERVICES '.                
001830      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.100000.                       
001840      05  FILLER PIC X(22) VALUE 'PERMITS               '.                
001850      05  FILLER PIC S9V9(6) COMP-3 VALUE 2.000000.                       
001860      05  FILLER PIC X(22) VALUE 'INSURANCE             '.                
001870      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.300000.                       
001880      05  FILLER PIC X(22) VALUE 'EMERGENCY             '.                
001890      05  FILLER PIC S9V9(6) COMP-3 VALUE 2.000000.                       
001900      05  FILLER PIC X(22) VALUE 'UTILITIES             '.                
001910      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.400000.                       
001920      05  FILLER PIC X(22) VALUE 'OTHER                 '.                
001930      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.000000.                       
001940  01  W04-CAT-TABLE-R REDEFINES W04-CAT-TABLE.                            
001950      05  W04-CAT-ENTRY OCCURS 10 TIMES.                                  
001960          10  W04-CAT-NAME             PIC X(22).                         
001970          10  W04-CAT-MULT             PIC S9V9(6) COMP-3.                
001980*                                                                         
001990  01  W05-LEVEL-TABLE.                                                    
002000      05  FILLER PIC X(10) VALUE 'AUTOMATIC '.                            
002010      05  FILLER PIC S9(9)V99 COMP-3 VALUE 1000.                          
002020      05  FILLER PIC X(10) VALUE 'SUPERVISOR'.                            
002030      05  FILLER PIC S9(9)V99 COMP-3 VALUE 10000.                         
002040      05  FILLER PIC X(10) VALUE 'MANAGER   '.                            
002050      05  FILLER PIC S9(9)V99 COMP-3 VALUE 50000.                         
002060      05  FILLER PIC X(10) VALUE 'DIRECTOR  '.                            
002070      05  FILLER PIC S9(9)V99 COMP-3 VALUE 100000.                        
002080      05  FILLER PIC X(10) VALUE 'CFO       '.                            
002090      05  FILLER PIC S9(9)V99 COMP-3 VALUE 500000.                        
002100      05  FILLER PIC X(10) VALUE 'CEO       '.                            
002110      05  FILLER PIC S9(9)V99 COMP-3 VALUE 999999999.                     
002120  01  W05-LEVEL-TABLE-R REDEFINES W05-LEVEL-TABLE.                        
002130      05  W05-LEVEL-ENTRY OCCURS 6 TIMES.                                 
002140          10  W05-LEVEL-NAME           PIC X(10).                         
002150          10  W05-LEVEL-THRESH          PIC S9(9)V99 COMP-3.              
002160*                                                                         
002170  01  W06-APPROVER-TABLE.                                                 
002180      05  FILLER PIC X(10) VALUE 'SUPERVISOR'.                            
002190      05  FILLER PIC 9(9)        VALUE 1001.                              
002200      05  FILLER PIC X(10) VALUE 'MANAGER   '.                            
002210      05  FILLER PIC 9(9)        VALUE 1002.                              
002220      05  FILLER PIC X(10) VALUE 'DIRECTOR  '.                            
002230      05  FILLER PIC 9(9)        VALUE 1003.                              
002240      05  FILLER PIC X(10) VALUE 'CFO       '.                            
002250      05  FILLER PIC 9(9)        VALUE 1004.                              
002260      05  FILLER PIC X(10) VALUE 'CEO       '.                            
002270      05  FILLER PIC 9(9)        VALUE 1005.                              
002280  01  W06-APPROVER-TABLE-R REDEFINES W06-APPROVER-TABLE.                  
002290      05  W06-APPROVER-ENTRY OCCURS 5 TIMES.                              
002300          10  W06-APPROVER-LEVEL        PIC X(10).                        
002310          10  W06-APPROVER-USERID       PIC 9(9).                         
002320*                                                                         
002330  01  W07-WORKFLOW-CHAIN.                                                 
002340      05  W07-CHAIN-ENTRY OCCURS 5 TIMES                                  
002350              PIC X(10).                                                  
002360      05  FILLER                    PIC X(08).                            
002370*                                                                         
002380  01  W08-WORK-FIELDS.                                                    
002390      05  W08-ADJUSTED-AMOUNT       PIC S9(9)V9(6) COMP-3 VALUE 0.        
002400      05  W08-FINAL-AMOUNT          PIC S9(9)V9(6) COMP-3 VALUE 0.        
002410      05  W08-COMPARE-AMOUNT        PIC S9(9)V99   COMP-3 VALUE 0.        
002420      05  W08-RISK-MULT             PIC S9V9(6)    COMP-3 VALUE 1.        
002430      05  W08-CAT-MULT              PIC S9V9(6)    COMP-3 VALUE 1.        
002440      05  W08-SAVE-LEVEL              PIC X(10).                          
002450      05  W08-NOW-CCYYMMDDHHMMSS      PIC 9(14)      VALUE 0.             
002460      05  W08-HOURS-PENDING         PIC S9(7)      COMP  VALUE 0.         
002470      05  FILLER                      PIC X(20).                          
002480*                                                                         
002490*    96/03/02 D.ABRAHAM - HOLDS THE PAYABLE-ID AND DECISION               
002500*    TYPE WHILE G200-APPLY-DECISION WALKS THE REST OF THE                 
002510*    CHAIN FOR THAT PAYABLE, SO THE NEXT STEP CAN BE NOTIFIED             
002520*    OR THE REMAINING STEPS SKIPPED.  REWORKED 11/14/22.                  
002530  01  W09-CHAIN-WALK-FIELDS.                                              
002540      05  W09-HOLD-PAYABLE-ID       PIC X(36).                            
002550      05  W09-DECISION-TYPE-SW      PIC X.                                
002560          88  W09-DECISION-APPROVE        VALUE 'A'.                      
002570          88  W09-DECISION-REJECT         VALUE 'R'.                      
002580      05  W09-NOTIFIED-NEXT-SW      PIC X.                                
002590          88  W09-NOTIFIED-NEXT-YES       VALUE 'Y'.                      
002600          88  W09-NOTIFIED-NEXT-NO        VALUE 'N'.                      
002610      05  FILLER                    PIC X(10).                            
002620*                                                                         
002630*    11/28/22 M.PELLETIER - W02B-STEP-SUB IS COMP - STRINGING IT          
002640*    DIRECTLY INTO AP1300-APPROVAL-ID PUT ITS RAW BINARY BYTES            
002650*    ON THE END OF THE KEY INSTEAD OF A READABLE STEP NUMBER.             
002660*    IT IS MOVED HERE TO A DISPLAY NUMERIC-EDITED FIELD FIRST,            
002670*    SAME AS W14-BANK-SEQ-ED DOES FOR THE BANK TRANSACTION ID             
002680*    OVER IN SETAP3000, REQ AP-611.                                       
002690  01  W10-STEP-SUB-FMT.                                                   
002700      05  W10-STEP-SUB-ED           PIC 9(04).                            
002710      05  FILLER                    PIC X(12).                            
002720*                                                                         
002730  PROCEDURE DIVISION.                                                     
002740*                                                                         
002750******************************************                                
002760*        START MAIN SECTION              *                                
002770******************************************                                
002780  A100-MAIN-LINE.                                                         
002790      PERFORM A110-INITIALIZE.                                            
002800      PERFORM A200-BUILD-APPROVALS THRU A200-EXIT                         
002810          UNTIL W01-PAYABLE-EOF.                                          
002820      PERFORM G100-UPDATE-APPROVALS THRU G100-EXIT                        
002830          UNTIL W01-APPROVAL-EOF.                                         
002840      PERFORM Z100-END-RTN.                                               
002850*                                                                         
002860  A110-INITIALIZE.                                                        
002870      OPEN INPUT  AP-CONTROL-CARD                                         
002880                  AP-PAYABLE-FILE                                         
002890                  AP-SUPPLIER-FILE                                        
002900                  AP-CLASS-FILE                                           
002910                  AP-DECISION-FILE                                        
002920                  AP-APPROVAL-FILE.                                       
002930      OPEN OUTPUT AP-APPROVAL-OUT.                                        
002940      READ AP-CONTROL-CARD.                                               
002950      MOVE APCTL-RUN-DATE-N TO W08-NOW-CCYYMMDDHHMMSS(1:8).               
002960      MOVE 0 TO W08-NOW-CCYYMMDDHHMMSS(9:6).                              
002970      PERFORM A120-READ-PAYABLE.                                          
002980      PERFORM A130-READ-DECISION.                                         
002990      PERFORM A140-READ-APPROVAL.                                         
003000*                                                                         
003010  A120-READ-PAYABLE.                                                      
003020      READ AP-PAYABLE-FILE INTO AP1100-PAYABLE-RECORD                     
003030          AT END MOVE 'Y' TO W01-PAYABLE-EOF-SW.                          
003040      IF NOT W01-PAYABLE-EOF                                              
003050          ADD 1 TO W02-PAYABLE-CTR                                        
003060          READ AP-SUPPLIER-FILE INTO AP1050-SUPPLIER-RECORD               
003070          READ AP-CLASS-FILE INTO AP1150-CLASSIFICATION-RECORD.           
003080*                                                                         
003090  A130-READ-DECISION.                                                     
003100      READ AP-DECISION-FILE INTO AP1700-DECISION-RECORD                   
003110          AT END MOVE 'Y' TO W01-DECISION-EOF-SW.                         
003120*                                                                         
003130*    11/02/17 M.PELLETIER - AP-APPROVAL-FILE IS LAST RUN'S                
003140*    APPROVAL MASTER, CARRIED FORWARD AS AP-APPROVAL-OUT BY               
003150*    G100-UPDATE-APPROVALS BELOW.  SORTED BY APPROVAL-ID, SAME            
003160*    KEY AS THE DECISION FILE, SO THE TWO READ TOGETHER.                  
003170  A140-READ-APPROVAL.                                                     
003180      READ AP-APPROVAL-FILE INTO AP1300-APPROVAL-RECORD                   
003190          AT END MOVE 'Y' TO W01-APPROVAL-EOF-SW.                         
003200*                                                                         
003210******************************************                                
003220*   APPROVAL LEVEL DETERMINATION          *                               
003230******************************************                                
003240  A200-BUILD-APPROVALS.                                                   
003250      PERFORM D100-DETERMINE-LEVEL THRU D100-EXIT.                        
003260      PERFORM D200-BUILD-WORKFLOW.                                        
003270      PERFORM A120-READ-PAYABLE.                                          
003280  A200-EXIT.                                                              
003290      EXIT.                                                               
003300*                                                                         
003310  D100-DETERMINE-LEVEL.                                                   
003320*    91/07/19 - IF THE PAYABLE HAS NOTHING OWING, NO APPROVAL             
003330*    CHAIN IS NEEDED AT ALL.                                              
003340      IF AP1100-AMOUNT-DUE NOT > 0                                        
003350          MOVE 'AUTOMATIC ' TO W08-SAVE-LEVEL                             
003360          GO TO D100-EXIT.                                                
003370      MOVE 1 TO W08-RISK-MULT.                                            
003380      PERFORM D110-LOOKUP-RISK-MULT VARYING W02B-STEP-SUB                 
003390              FROM 1 BY 1 UNTIL W02B-STEP-SUB > 4.                        
003400      COMPUTE W08-ADJUSTED-AMOUNT ROUNDED =                               
003410          AP1100-AMOUNT-DUE / W08-RISK-MULT.                              
003420      MOVE 1 TO W08-CAT-MULT.                                             
003430      PERFORM D120-LOOKUP-CAT-MULT VARYING W02B-STEP-SUB                  
003440              FROM 1 BY 1 UNTIL W02B-STEP-SUB > 10.                       
003450      COMPUTE W08-FINAL-AMOUNT ROUNDED =                                  
003460          W08-ADJUSTED-AMOUNT * W08-CAT-MULT.                             
003470      IF AP1150-PR-CRITICAL                                               
003480          COMPUTE W08-FINAL-AMOUNT ROUNDED = W08-FINAL-AMOUNT * 2         
003490      ELSE                                                                
003500      IF AP1150-PR-HIGH                                                   
003510          COMPUTE W08-FINAL-AMOUNT ROUNDED =                              
003520              W08-FINAL-AMOUNT * 1.5                                      
003530      END-IF.                                                             
003540*    02/05/14 S.FENG - ROUND TO 2 DECIMALS BEFORE THE WALK SO             
003550*    FLOATING INTERMEDIATES DO NOT DRIFT THE THRESHOLD COMPARE.           
003560      MOVE W08-FINAL-AMOUNT TO W08-COMPARE-AMOUNT.                        
003570      MOVE 'CEO       ' TO W08-SAVE-LEVEL.                                
003580      PERFORM D130-WALK-THRESHOLD VARYING W02B-STEP-SUB                   
003590              FROM 1 BY 1 UNTIL W02B-STEP-SUB > 6.                        
003600  D100-EXIT.                                                              
003610      EXIT.                                                               
003620*                                                                         
003630  D110-LOOKUP-RISK-MULT.                                                  
003640      IF W03-RISK-NAME(W02B-STEP-SUB) = AP1050-RISK-LEVEL                 
003650          MOVE W03-RISK-MULT(W02B-STEP-SUB) TO W08-RISK-MULT              
003660      END-IF.                                                             
003670*                                                                         
003680  D120-LOOKUP-CAT-MULT.                                                   
003690      IF W04-CAT-NAME(W02B-STEP-SUB) = AP1150-PAYMENT-CATEGORY            
003700          MOVE W04-CAT-MULT(W02B-STEP-SUB) TO W08-CAT-MULT                
003710      END-IF.                                                             
003720*                                                                         
003730  D130-WALK-THRESHOLD.                                                    
003740      IF W05-LEVEL-THRESH(W02B-STEP-SUB) >= W08-COMPARE-AMOUNT            
003750      AND W08-SAVE-LEVEL = 'CEO       '                                   
003760          MOVE W05-LEVEL-NAME(W02B-STEP-SUB) TO W08-SAVE-LEVEL            
003770      END-IF.                                                             
003780*                                                                         
003790******************************************                                
003800*   WORKFLOW EXPANSION AND WRITE          *                               
003810******************************************                                
003820  D200-BUILD-WORKFLOW.                                                    
003830      MOVE SPACES TO W07-WORKFLOW-CHAIN.                                  
003840      MOVE 0 TO W02B-CHAIN-LEN.                                           
003850      IF W08-SAVE-LEVEL NOT = 'AUTOMATIC '                                
003860          ADD 1 TO W02B-CHAIN-LEN                                         
003870          MOVE 'SUPERVISOR' TO W07-CHAIN-ENTRY(W02B-CHAIN-LEN).           
003880      IF W08-SAVE-LEVEL = 'MANAGER   ' OR 'DIRECTOR  '                    
003890                        OR 'CFO       ' OR 'CEO       '                   
003900          ADD 1 TO W02B-CHAIN-LEN                                         
003910          MOVE 'MANAGER   ' TO W07-CHAIN-ENTRY(W02B-CHAIN-LEN).           
003920      IF W08-SAVE-LEVEL = 'DIRECTOR  ' OR 'CFO       '                    
003930                        OR 'CEO       '                                   
003940          ADD 1 TO W02B-CHAIN-LEN                                         
003950          MOVE 'DIRECTOR  ' TO W07-CHAIN-ENTRY(W02B-CHAIN-LEN).           
003960      IF W08-SAVE-LEVEL = 'CFO       ' OR 'CEO       '                    
003970          ADD 1 TO W02B-CHAIN-LEN                                         
003980          MOVE 'CFO       ' TO W07-CHAIN-ENTRY(W02B-CHAIN-LEN).           
003990      IF W08-SAVE-LEVEL = 'CEO       '                                    
004000          ADD 1 TO W02B-CHAIN-LEN                                         
004010          MOVE 'CEO       ' TO W07-CHAIN-ENTRY(W02B-CHAIN-LEN).           
004020      PERFORM D300-WRITE-APPROVAL-STEP VARYING W02B-STEP-SUB              
004030              FROM 1 BY 1 UNTIL W02B-STEP-SUB > W02B-CHAIN-LEN.           
004040*                                                                         
004050  D300-WRITE-APPROVAL-STEP.                                               
004060      ADD 1 TO W02-WORKFLOW-CTR.                                          
004070      MOVE AP1100-PAYABLE-ID         TO AP1300-PAYABLE-ID.                
004080*    11/21/22 M.PELLETIER - AP1300-APPROVAL-ID IS ONLY X(36), THE         
004090*    SAME WIDTH AS THE PAYABLE-ID ALONE, SO STRINGING THE WHOLE           
004100*    PAYABLE-ID AHEAD OF THE STEP NUMBER LEFT NO ROOM FOR THE             
004110*    STEP NUMBER - IT WAS BEING SILENTLY TRUNCATED OFF AND EVERY          
004120*    STEP OF THE SAME PAYABLE'S CHAIN CAME OUT WITH THE IDENTICAL         
004130*    APPROVAL-ID.  ONLY THE FIRST 32 BYTES OF THE PAYABLE-ID GO           
004140*    IN NOW, LEAVING ROOM FOR THE 4-DIGIT STEP NUMBER, REQ AP-588.        
004150*    11/28/22 M.PELLETIER - THE ABOVE FIX STILL STRUNG W02B-              
004160*    STEP-SUB ITSELF INTO THE KEY, BUT THAT FIELD IS COMP - ITS           
004170*    RAW BINARY BYTES WENT OUT INSTEAD OF A READABLE STEP                 
004180*    NUMBER, SO THE LAST TWO BYTES OF EVERY APPROVAL-ID CAME              
004190*    OUT NON-PRINTABLE.  THE STEP NUMBER IS NOW MOVED TO A                
004200*    DISPLAY NUMERIC-EDITED FIELD BEFORE IT IS STRUNG, REQ                
004210*    AP-611.                                                              
004220      MOVE W02B-STEP-SUB TO W10-STEP-SUB-ED.                              
004230      STRING AP1100-PAYABLE-ID(1:32) DELIMITED BY SIZE                    
004240             W10-STEP-SUB-ED         DELIMITED BY SIZE                    
004250             INTO AP1300-APPROVAL-ID.                                     
004260      MOVE W07-CHAIN-ENTRY(W02B-STEP-SUB)                                 
004270          TO AP1300-APPROVAL-LEVEL.                                       
004280      SET AP1300-AS-PENDING TO TRUE.                                      
004290      MOVE W02B-STEP-SUB             TO AP1300-SEQUENCE-ORDER.            
004300      SET AP1300-REQUIRED-YES         TO TRUE.                            
004310      IF W02B-STEP-SUB = 1                                                
004320          SET AP1300-NOTIFIED-YES     TO TRUE                             
004330      ELSE                                                                
004340          SET AP1300-NOTIFIED-NO      TO TRUE                             
004350      END-IF.                                                             
004360      PERFORM D310-LOOKUP-APPROVER VARYING W02B-LOOKUP-SUB                
004370              FROM 1 BY 1 UNTIL W02B-LOOKUP-SUB > 5.                      
004380      MOVE W08-NOW-CCYYMMDDHHMMSS(1:8) TO AP1300-CREATE-CCYYMMDD.         
004390      MOVE W08-NOW-CCYYMMDDHHMMSS(9:6) TO AP1300-CREATE-HHMMSS.           
004400      MOVE 0 TO AP1300-APPROVAL-DATE-N.                                   
004410      MOVE AP1300-APPROVAL-RECORD    TO AP-APPROVAL-OUT-REC.              
004420      WRITE AP-APPROVAL-OUT-REC.                                          
004430*                                                                         
004440  D310-LOOKUP-APPROVER.                                                   
004450      IF W06-APPROVER-LEVEL(W02B-LOOKUP-SUB) =                            
004460              AP1300-APPROVAL-LEVEL                                       
004470          MOVE W06-APPROVER-USERID(W02B-LOOKUP-SUB)                       
004480              TO AP1300-APPROVER-USER-ID                                  
004490      END-IF.                                                             
004500*                                                                         
004510******************************************                                
004520*   DECISION APPLICATION AND ESCALATION   *                               
004530*   SWEEP OF THE CARRIED-FORWARD MASTER   *                               
004540******************************************                                
004550*    11/02/17 M.PELLETIER - REPLACES THE OLD E100/F100 PAIR.  THE         
004560*    OLD F100-ESCALATION-SWEEP ONLY EVER LOOKED AT WHATEVER ONE           
004570*    AP1300 RECORD HAPPENED TO BE SITTING IN WORKING STORAGE AT           
004580*    THE TIME IT WAS CALLED - IT NEVER ACTUALLY SWEPT THE MASTER.         
004590*    THIS PASS READS AP-APPROVAL-FILE STEP BY STEP, APPLIES ANY           
004600*    MATCHING DECISION, CHECKS THE 24-HOUR WINDOW, AND CARRIES            
004610*    EVERY STEP FORWARD TO AP-APPROVAL-OUT.                               
004620  G100-UPDATE-APPROVALS.                                                  
004630      IF AP1700-APPROVAL-ID = AP1300-APPROVAL-ID                          
004640          PERFORM G200-APPLY-DECISION                                     
004650          PERFORM A130-READ-DECISION                                      
004660      ELSE                                                                
004670          PERFORM G300-CHECK-ESCALATION                                   
004680          MOVE AP1300-APPROVAL-RECORD TO AP-APPROVAL-OUT-REC              
004690          WRITE AP-APPROVAL-OUT-REC                                       
004700          PERFORM A140-READ-APPROVAL                                      
004710      END-IF.                                                             
004720  G100-EXIT.                                                              
004730      EXIT.                                                               
004740*                                                                         
004750*    96/03/02 D.ABRAHAM - ORIGINAL NOTE CLAIMED A REJECT SKIPS            
004760*    THE REMAINING STEPS, BUT THE CODE NEVER ACTUALLY WALKED              
004770*    THE CHAIN TO DO IT - IT JUST SET THIS ONE STEP TO                    
004780*    REJECTED AND LEFT EVERYTHING BEHIND IT PENDING FOREVER.              
004790*    11/14/22 M.PELLETIER - MADE THE 96/03/02 NOTE TRUE.  ON              
004800*    APPROVE WE NOW WALK FORWARD TO THE NEXT PENDING STEP FOR             
004810*    THE SAME PAYABLE-ID AND FLAG IT NOTIFIED; ON REJECT WE               
004820*    WALK THE REST OF THE CHAIN AND MARK EVERY PENDING STEP               
004830*    SKIPPED.  G210 DOES THE WALKING SINCE THE CHAIN IS NOT               
004840*    HELD IN MEMORY - IT IS WHATEVER COMES NEXT OFF THE                   
004850*    CARRIED-FORWARD APPROVAL MASTER.  REQ AP-588.                        
004860  G200-APPLY-DECISION.                                                    
004870      IF AP1700-DC-APPROVE                                                
004880          SET AP1300-AS-APPROVED TO TRUE                                  
004890          SET W09-DECISION-APPROVE TO TRUE                                
004900      ELSE                                                                
004910          SET AP1300-AS-REJECTED TO TRUE                                  
004920          SET W09-DECISION-REJECT TO TRUE.                                
004930      MOVE AP1700-DECISION-DATE-N TO AP1300-APPR-CCYYMMDD.                
004940      MOVE AP1300-PAYABLE-ID      TO W09-HOLD-PAYABLE-ID.                 
004950      MOVE AP1300-APPROVAL-RECORD TO AP-APPROVAL-OUT-REC.                 
004960      WRITE AP-APPROVAL-OUT-REC.                                          
004970      SET W09-NOTIFIED-NEXT-NO    TO TRUE.                                
004980      PERFORM A140-READ-APPROVAL.                                         
004990      PERFORM G210-PROPAGATE-CHAIN THRU G210-EXIT                         
005000          UNTIL W01-APPROVAL-EOF                                          
005010          OR AP1300-PAYABLE-ID NOT = W09-HOLD-PAYABLE-ID.                 
005020*                                                                         
005030*    11/14/22 M.PELLETIER - WALKS THE REST OF ONE PAYABLE'S               
005040*    APPROVAL CHAIN RIGHT AFTER A DECISION IS APPLIED TO ITS              
005050*    CURRENT STEP.  ON APPROVE, ONLY THE FIRST STEP STILL                 
005060*    PENDING GETS NOTIFIED - THAT IS THE NEXT APPROVER IN                 
005070*    LINE.  ON REJECT, EVERY STEP STILL PENDING IS SKIPPED -              
005080*    THE WORKFLOW IS DEAD FOR THE REST OF THE CHAIN.  EACH                
005090*    STEP WALKED HERE IS CARRIED FORWARD TO AP-APPROVAL-OUT               
005100*    SO G100 DOES NOT ALSO HAVE TO WRITE IT.  REQ AP-588.                 
005110  G210-PROPAGATE-CHAIN.                                                   
005120      IF W09-DECISION-APPROVE                                             
005130          IF AP1300-AS-PENDING                                            
005140          AND W09-NOTIFIED-NEXT-NO                                        
005150              SET AP1300-NOTIFIED-YES   TO TRUE                           
005160              SET W09-NOTIFIED-NEXT-YES TO TRUE                           
005170          END-IF                                                          
005180      ELSE                                                                
005190          IF AP1300-AS-PENDING                                            
005200              SET AP1300-AS-SKIPPED TO TRUE                               
005210          END-IF                                                          
005220      END-IF.                                                             
005230      MOVE AP1300-APPROVAL-RECORD TO AP-APPROVAL-OUT-REC.                 
005240      WRITE AP-APPROVAL-OUT-REC.                                          
005250      PERFORM A140-READ-APPROVAL.                                         
005260  G210-EXIT.                                                              
005270      EXIT.                                                               
005280*                                                                         
005290*    03/10/22 T.OKONKWO - ANY STEP STILL PENDING MORE THAN 24             
005300*    HOURS AFTER ITS CREATE-TIMESTAMP IS ESCALATED.  WE DO NOT            
005310*    HAVE A TIME-OF-DAY CLOCK IN BATCH SO WE COMPARE WHOLE DAYS           
005320*    ON THE CREATE DATE AGAINST THE RUN DATE - ANY STEP CREATED           
005330*    BEFORE TODAY AND STILL PENDING HAS PASSED THE WINDOW.                
005340  G300-CHECK-ESCALATION.                                                  
005350      IF AP1300-AS-PENDING                                                
005360      AND AP1300-CREATE-CCYYMMDD < APCTL-RUN-DATE-N                       
005370          ADD 1 TO W02-ESCALATE-CTR                                       
005380          SET AP1300-AS-ESCALATED TO TRUE                                 
005390      END-IF.                                                             
005400*                                                                         
005410  Z100-END-RTN.                                                           
005420      CLOSE AP-CONTROL-CARD                                               
005430            AP-PAYABLE-FILE                                               
005440            AP-SUPPLIER-FILE                                              
005450            AP-CLASS-FILE                                                 
005460            AP-DECISION-FILE                                              
005470            AP-APPROVAL-FILE                                              
005480            AP-APPROVAL-OUT.                                              
005490      STOP RUN.                                                           

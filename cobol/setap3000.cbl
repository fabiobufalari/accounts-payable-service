000100  IDENTIFICATION DIVISION.                                                
000110*****************************************************************         
000120*PROGRAM ... SETAP3000                                                    
000130*PURPOSE ... SCORES AND RANKS OPEN PAYABLES, PICKS A PAYMENT              
000140*            DATE AND METHOD FOR EACH ONE AGAINST THE CASH-FLOW           
000150*            LIMIT ON THE CONTROL CARD, THEN SUBMITS THE ADMITTED         
000160*            PAYMENTS TO CANADIAN BANKING EXECUTION AND PRINTS            
000170*            THE OPTIMIZED SCHEDULE REPORT.                               
000180*****************************************************************         
000190  PROGRAM-ID.    SETAP3000.                                               
000200  AUTHOR.        D. ABRAHAM.                                              
000210  INSTALLATION.  CONSTRUCTION DIVISION - AP SYSTEMS.                      
000220  DATE-WRITTEN.  06/14/1995.                                              
000230  DATE-COMPILED.                                                          
000240  SECURITY.      COMPANY CONFIDENTIAL - AP SYSTEMS GROUP ONLY.            
000250*****************************************************************         
000260*CHANGE LOG                                                               
000270*-----------------------------------------------------------              
000280*95/06/14  D.ABRAHAM    ORIGINAL VERSION - SCHEDULE OPTIMIZER             
000290*                       PILOT.  SCORED AND RANKED PAYABLES ONLY,          
000300*                       NO BANK SUBMISSION YET, REQ AP-226                
000310*99/01/06  S.FENG       Y2K - ALL DATE ARITHMETIC REWORKED TO             
000320*                       CCYYMMDD, CONTROL CARD WIDENED, REQ AP-340        
000330*03/10/22  T.OKONKWO    SPLIT THE SCORE INTO ITS FIVE WEIGHTED            
000340*                       COMPONENTS SO THE SCHEDULE REPORT CAN             
000350*                       SHOW THEM (SEE AP1400).  SUPPLIER                 
000360*                       RELIABILITY NOW COMES OFF AP1050-RISK-            
000370*                       LEVEL INSTEAD OF A FLAT GUESS, REQ AP-455         
000380*06/01/09  T.OKONKWO    PRIORITY NO LONGER REQUIRES A PRE-SET             
000390*                       AP1150-PAYMENT-PRIORITY - FALLS BACK TO           
000400*                       SCANNING THE DESCRIPTION FOR EMERGENCY            
000410*                       OR CRITICAL WHEN THE FIELD IS BLANK               
000420*11/02/17  M.PELLETIER  ADDED THE CANADIAN BANKING EXECUTION              
000430*                       PASS - VALIDATES AND SUBMITS EACH                 
000440*                       ADMITTED PAYMENT AND WRITES                       
000450*                       AP-BANK-RESULT-FILE, REQ AP-602                   
000460*12/05/09  M.PELLETIER  REJECTED BANK SUBMISSIONS NOW CARRY A             
000470*                       REASON INSTEAD OF JUST DROPPING THE ROW,          
000480*                       REQ AP-602                                        
000490*13/06/04  M.PELLETIER  BANK CODE AND TRANSACTION ID ADDED TO             
000500*                       THE RESULT RECORD AND CARRIED ONTO THE            
000510*                       SCHEDULE REPORT, REQ AP-650                       
000520*11/14/22  M.PELLETIER  SUPPLIER RELIABILITY BACK TO THE                  
000530*                       SUPPLIER-ID FORMULA, NOT THE RISK-LEVEL           
000540*                       BUCKET - THE BUCKET COULD FALL OUTSIDE            
000550*                       THE 0.80-0.98 RANGE FINANCE SIGNED OFF            
000560*                       ON.  ALSO FIXED THE PRIORITY FALLBACK             
000570*                       TABLE - HIGH/MEDIUM/LOW HAD DRIFTED OFF           
000580*                       THE RATES ON FILE, REQ AP-588                     
000590*11/21/22  M.PELLETIER  OPTIMIZATION RATE WAS DIVIDING BY EVERY           
000600*                       ROW ON AP-PAYABLE-FILE INCLUDING PAID/            
000610*                       CANCELED/IN-NEGOTIATION ONES THAT NEVER           
000620*                       GET SCORED, WHILE PAYMENTS EXCLUDED ONLY          
000630*                       COUNTS THE ELIGIBLE ONES THAT MISSED THE          
000640*                       CASH-FLOW CUTOFF - THE TWO FOOTER FIGURES         
000650*                       DID NOT AGREE.  RATE NOW DIVIDES BY THE           
000660*                       SAME ELIGIBLE COUNT, REQ AP-591                   
000670*****************************************************************         
000680  ENVIRONMENT DIVISION.                                                   
000690*                                                                         
000700  CONFIGURATION SECTION.                                                  
000710  SPECIAL-NAMES.                                                          
000720      C01 IS TOP-OF-FORM                                                  
000730      CONSOLE IS CRT                                                      
000740      CLASS AP-ALPHA-CLASS IS 'A' THRU 'Z'.                               
000750  INPUT-OUTPUT SECTION.                                                   
000760  FILE-CONTROL.                                                           
000770      SELECT AP-CONTROL-CARD   ASSIGN TO APCTLIN                          
000780             ORGANIZATION IS LINE SEQUENTIAL.                             
000790      SELECT AP-PAYABLE-FILE   ASSIGN TO AP1100F                          
000800             ORGANIZATION IS RECORD SEQUENTIAL.                           
000810      SELECT AP-CLASS-FILE     ASSIGN TO AP1150F                          
000820             ORGANIZATION IS RECORD SEQUENTIAL.                           
000830      SELECT AP-SUPPLIER-FILE  ASSIGN TO AP1050F                          
000840             ORGANIZATION IS RECORD SEQUENTIAL.                           
000850      SELECT AP-SCORE-SORT-FILE ASSIGN TO AP3SRTWK.                       
000860      SELECT AP-SCHED-RPT      ASSIGN TO AP3SCRPT                         
000870             ORGANIZATION IS LINE SEQUENTIAL.                             
000880      SELECT AP-BANK-OUT       ASSIGN TO AP1500F                          
000890             ORGANIZATION IS RECORD SEQUENTIAL.                           
000900*                                                                         
000910  DATA DIVISION.                                                          
000920*                                                                         
000930  FILE SECTION.                                                           
000940*                                                                         
000950  FD  AP-CONTROL-CARD                                                     
000960      LABEL RECORDS ARE STANDARD                                          
000970      DATA RECORD IS AP-CONTROL-CARD-RECORD.                              
000980  COPY '/users/devel/apctl.cbl'.                                          
000990*                                                                         
001000  FD  AP-PAYABLE-FILE                                                     
001010      LABEL RECORDS ARE STANDARD.                                         
001020  01  AP-PAYABLE-REC               PIC X(500).                            
001030*                                                                         
001040  FD  AP-CLASS-FILE                                                       
001050      LABEL RECORDS ARE STANDARD.                                         
001060  01  AP-CLASS-REC                 PIC X(80).                             
001070*                                                                         
001080  FD  AP-SUPPLIER-FILE                                                    
001090      LABEL RECORDS ARE STANDARD.                                         
001100  01  AP-SUPPLIER-REC              PIC X(150).                            
001110*                                                                         
001120  SD  AP-SCORE-SORT-FILE.                                                 
001130  01  SRT-SCORE-REC.                                                      
001140      05  SRT-PAYABLE-ID              PIC X(36).                          
001150      05  SRT-SUPPLIER-ID             PIC 9(9).                           
001160      05  SRT-DUE-DATE.                                                   
001170          10  SRT-DUE-CCYY            PIC 9(4).                           
001180          10  SRT-DUE-MM              PIC 9(2).                           
001190          10  SRT-DUE-DD              PIC 9(2).                           
001200      05  SRT-DUE-DATE-N REDEFINES                                        
001210              SRT-DUE-DATE            PIC 9(8).                           
001220      05  SRT-AMOUNT-DUE              PIC S9(13)V99 COMP-3.               
001230      05  SRT-PRIORITY-CODE           PIC X(8).                           
001240      05  SRT-EARLY-DISC-RATE         PIC S9V9(6) COMP-3.                 
001250      05  SRT-SCORE                   PIC S9(3)V9(6) COMP-3.              
001260      05  FILLER                      PIC X(20).                          
001270*                                                                         
001280  FD  AP-SCHED-RPT.                                                       
001290  01  AP-SCHED-LINE                PIC X(132).                            
001300*                                                                         
001310  FD  AP-BANK-OUT                                                         
001320      LABEL RECORDS ARE STANDARD.                                         
001330  01  AP-BANK-REC                  PIC X(150).                            
001340*                                                                         
001350  WORKING-STORAGE SECTION.                                                
001360*                                                                         
001370  COPY '/users/devel/ap1100.cbl'.                                         
001380  COPY '/users/devel/ap1150.cbl'.                                         
001390  COPY '/users/devel/ap1050.cbl'.                                         
001400  COPY '/users/devel/ap1400.cbl'.                                         
001410  COPY '/users/devel/ap1500.cbl'.                                         
001420*                                                                         
001430  77  W00-HOLIDAY-COUNT              PIC S9(4) COMP VALUE 22.             
001440*                                                                         
001450  01  W01-SWITCHES.                                                       
001460      05  W01-PAYABLE-EOF-SW         PIC X   VALUE 'N'.                   
001470          88  W01-PAYABLE-EOF              VALUE 'Y'.                     
001480      05  W01-SUPPLIER-EOF-SW        PIC X   VALUE 'N'.                   
001490          88  W01-SUPPLIER-EOF              VALUE 'Y'.                    
001500      05  W01-SORT-EOF-SW            PIC X   VALUE 'N'.                   
001510          88  W01-SORT-EOF                  VALUE 'Y'.                    
001520      05  W01-ELIGIBLE-SW            PIC X   VALUE 'N'.                   
001530          88  W01-ELIGIBLE                  VALUE 'Y'.                    
001540      05  FILLER                     PIC X(06).                           
001550*                                                                         
001560  01  W02-COUNTERS                   COMP-3.                              
001570      05  W02-PAYABLE-CTR             PIC 9(7) VALUE 0.                   
001580      05  W02-ELIGIBLE-CTR              PIC 9(7) VALUE 0.                 
001590      05  W02-ADMIT-CTR                PIC 9(7) VALUE 0.                  
001600      05  W02-EXCLUDE-CTR               PIC 9(7) VALUE 0.                 
001610      05  W02-BANK-CTR                   PIC 9(7) VALUE 0.                
001620      05  W02-REJECT-CTR                   PIC 9(7) VALUE 0.              
001630      05  FILLER                            PIC X(07).                    
001640  01  W02B-SUBS                      COMP.                                
001650      05  W02B-PR-SUB                  PIC S9(4) VALUE 0.                 
001660      05  W02B-HOL-SUB                   PIC S9(4) VALUE 0.               
001670      05  FILLER                          PIC X(08).                      
001680*                                                                         
001690*    SCORING WEIGHTS FOR THE FIVE COMPONENTS - SEE                        
001700*    J200-COMPUTE-SCORE.  03/10/22 T.OKONKWO, REQ AP-455.                 
001710  01  W05-SCORE-WEIGHTS.                                                  
001720      05  W05-WT-DUE-DATE             PIC S9V9(6) COMP-3                  
001730                                              VALUE 0.300000.             
001740      05  W05-WT-SUPPLIER             PIC S9V9(6) COMP-3                  
001750                                              VALUE 0.250000.             
001760      05  W05-WT-DISCOUNT             PIC S9V9(6) COMP-3                  
001770                                              VALUE 0.200000.             
001780      05  W05-WT-CASHFLOW             PIC S9V9(6) COMP-3                  
001790                                              VALUE 0.150000.             
001800      05  W05-WT-PRIORITY             PIC S9V9(6) COMP-3                  
001810                                              VALUE 0.100000.             
001820      05  FILLER                      PIC X(08).                          
001830*                                                                         
001840*    PRIORITY FALLBACK SCORE - USED WHEN AP1150-PAYMENT-PRIORITY          
001850*    IS BLANK.  06/01/09 T.OKONKWO.  RATES CORRECTED 11/14/22             
001860*    M.PELLETIER - HIGH/MEDIUM/LOW HAD DRIFTED OFF THE TABLE ON           
001870*    FILE, REQ AP-588.                                                    
001880  01  W12-PRIORITY-TABLE.                                                 
001890      05  FILLER PIC X(8) VALUE 'CRITICAL'.                               
001900      05  FILLER PIC S9V9(6) COMP-3 VALUE 1.000000.                       
001910      05  FILLER PIC X(8) VALUE 'HIGH    '.                               
001920      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.800000.                       
001930      05  FILLER PIC X(8) VALUE 'MEDIUM  '.                               
001940      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.600000.                       
001950      05  FILLER PIC X(8) VALUE 'LOW     '.                               
001960      05  FILLER PIC S9V9(6) COMP-3 VALUE 0.400000.                       
001970  01  W12-PRIORITY-TABLE-R REDEFINES W12-PRIORITY-TABLE.                  
001980      05  W12-PR-ENTRY OCCURS 4 TIMES.                                    
001990          10  W12-PR-NAME              PIC X(8).                          
002000          10  W12-PR-SCORE             PIC S9V9(6) COMP-3.                
002010*                                                                         
002020*    CALENDAR TABLES FOR THE H-SERIES DATE ROUTINES.                      
002030  01  W06-CUM-DAYS-TABLE.                                                 
002040      05  FILLER PIC 9(3) VALUE 000.                                      
002050      05  FILLER PIC 9(3) VALUE 031.                                      
002060      05  FILLER PIC 9(3) VALUE 059.                                      
002070      05  FILLER PIC 9(3) VALUE 090.                                      
002080      05  FILLER PIC 9(3) VALUE 120.                                      
002090      05  FILLER PIC 9(3) VALUE 151.                                      
002100      05  FILLER PIC 9(3) VALUE 181.                                      
002110      05  FILLER PIC 9(3) VALUE 212.                                      
002120      05  FILLER PIC 9(3) VALUE 243.                                      
002130      05  FILLER PIC 9(3) VALUE 273.                                      
002140      05  FILLER PIC 9(3) VALUE 304.                                      
002150      05  FILLER PIC 9(3) VALUE 334.                                      
002160  01  W06-CUM-DAYS-TABLE-R REDEFINES W06-CUM-DAYS-TABLE.                  
002170      05  W06-CUM-DAYS OCCURS 12 TIMES       PIC 9(3).                    
002180*                                                                         
002190  01  W07-DAYS-IN-MONTH-TABLE.                                            
002200      05  FILLER PIC 9(2) VALUE 31.                                       
002210      05  FILLER PIC 9(2) VALUE 28.                                       
002220      05  FILLER PIC 9(2) VALUE 31.                                       
002230      05  FILLER PIC 9(2) VALUE 30.                                       
002240      05  FILLER PIC 9(2) VALUE 31.                                       
002250      05  FILLER PIC 9(2) VALUE 30.                                       
002260      05  FILLER PIC 9(2) VALUE 31.                                       
002270      05  FILLER PIC 9(2) VALUE 31.                                       
002280      05  FILLER PIC 9(2) VALUE 30.                                       
002290      05  FILLER PIC 9(2) VALUE 31.                                       
002300      05  FILLER PIC 9(2) VALUE 30.                                       
002310      05  FILLER PIC 9(2) VALUE 31.                                       
002320  01  W07-DAYS-IN-MONTH-TABLE-R REDEFINES W07-DAYS-IN-MONTH-TABLE.        
002330      05  W07-DIM OCCURS 12 TIMES              PIC 9(2).                  
002340*                                                                         
002350*    CANADIAN BANKING HOLIDAYS - SEE H700-CHECK-HOLIDAY.                  
002360*    TWO YEARS ARE CARRIED; RELOAD WHEN THE LIST RUNS OUT.                
002370  01  W08-HOLIDAY-TABLE.                                                  
002380      05  FILLER PIC 9(8) VALUE 20240101.                                 
002390      05  FILLER PIC 9(8) VALUE 20240219.                                 
002400      05  FILLER PIC 9(8) VALUE 20240329.                                 
002410      05  FILLER PIC 9(8) VALUE 20240520.                                 
002420      05  FILLER PIC 9(8) VALUE 20240701.                                 
002430      05  FILLER PIC 9(8) VALUE 20240805.                                 
002440      05  FILLER PIC 9(8) VALUE 20240902.                                 
002450      05  FILLER PIC 9(8) VALUE 20241014.                                 
002460      05  FILLER PIC 9(8) VALUE 20241111.                                 
002470      05  FILLER PIC 9(8) VALUE 20241225.                                 
002480      05  FILLER PIC 9(8) VALUE 20241226.                                 
002490      05  FILLER PIC 9(8) VALUE 20250101.                                 
002500      05  FILLER PIC 9(8) VALUE 20250217.                                 
002510      05  FILLER PIC 9(8) VALUE 20250418.                                 
002520      05  FILLER PIC 9(8) VALUE 20250519.                                 
002530      05  FILLER PIC 9(8) VALUE 20250701.                                 
002540      05  FILLER PIC 9(8) VALUE 20250804.                                 
002550      05  FILLER PIC 9(8) VALUE 20250901.                                 
002560      05  FILLER PIC 9(8) VALUE 20251013.                                 
002570      05  FILLER PIC 9(8) VALUE 20251111.                                 
002580      05  FILLER PIC 9(8) VALUE 20251225.                                 
002590      05  FILLER PIC 9(8) VALUE 20251226.                                 
002600  01  W08-HOLIDAY-TABLE-R REDEFINES W08-HOLIDAY-TABLE.                    
002610      05  W08-HOLIDAY OCCURS 22 TIMES          PIC 9(8).                  
002620*                                                                         
002630*    SCRATCH DATE USED BY EVERY H-SERIES PARAGRAPH.                       
002640  01  W09-DN-DATE.                                                        
002650      05  W09-DN-CCYY                 PIC 9(4).                           
002660      05  W09-DN-MM                   PIC 9(2).                           
002670      05  W09-DN-DD                   PIC 9(2).                           
002680      05  FILLER                      PIC X(08).                          
002690  01  W09-DN-DATE-N REDEFINES W09-DN-DATE  PIC 9(8).                      
002700*                                                                         
002710*    SUPPLIER MASTER LOADED ONCE AT STARTUP SO EACH PAYABLE CAN           
002720*    BE SCORED AND EACH BANK SUBMISSION EDITED WITHOUT RE-                
002730*    READING AP-SUPPLIER-FILE.  03/10/22 T.OKONKWO, REQ AP-455.           
002740  01  W10-SUPPLIER-TABLE.                                                 
002750      05  W10-SUPPLIER-COUNT          PIC S9(4) COMP VALUE 0.             
002760      05  W10-SUPPLIER-ENTRY OCCURS 1 TO 2000 TIMES                       
002770              DEPENDING ON W10-SUPPLIER-COUNT                             
002780              ASCENDING KEY IS W10-SUP-ID                                 
002790              INDEXED BY W10-SUP-IDX.                                     
002800          10  W10-SUP-ID               PIC 9(9).                          
002810          10  W10-SUP-ACCOUNT          PIC X(20).                         
002820          10  FILLER                   PIC X(11).                         
002830*                                                                         
002840  01  W11-DESC-FOLD.                                                      
002850      05  W11-FOLD-DESC               PIC X(300).                         
002860      05  W11-EMERG-CT                PIC S9(4) COMP VALUE 0.             
002870      05  W11-CRIT-CT                 PIC S9(4) COMP VALUE 0.             
002880      05  FILLER                      PIC X(08).                          
002890  01  W11-CASE-CONSTANTS.                                                 
002900      05  W11-LOWER-ALPHA             PIC X(26) VALUE                     
002910              'abcdefghijklmnopqrstuvwxyz'.                               
002920      05  W11-UPPER-ALPHA             PIC X(26) VALUE                     
002930              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
002940      05  FILLER                      PIC X(08).                          
002950*                                                                         
002960  01  W14-TXN-FMT.                                                        
002970      05  W14-BANK-SEQ-ED             PIC 9(06).                          
002980      05  W14-TXN-ID                  PIC X(15).                          
002990      05  FILLER                      PIC X(08).                          
003000*                                                                         
003010  01  W03-TOTALS                      COMP-3.                             
003020      05  W03-TOTAL-ORIG-AMT           PIC S9(13)V99 VALUE 0.             
003030      05  W03-TOTAL-OPT-AMT              PIC S9(13)V99 VALUE 0.           
003040      05  W03-TOTAL-SAVINGS                PIC S9(13)V99 VALUE 0.         
003050      05  W03-DAYS-SHIFT-TOTAL               PIC S9(9) VALUE 0.           
003060      05  W03-OPT-RATE                       PIC S9V9(6) VALUE 0.         
003070      05  W03-AVG-DAYS-SHIFT                   PIC S9(9) VALUE 0.         
003080      05  FILLER                       PIC X(10).                         
003090*                                                                         
003100  01  W04-WORK-FIELDS.                                                    
003110      05  W04-PRIORITY-CODE           PIC X(8).                           
003120          88  W04-PR-CRITICAL               VALUE 'CRITICAL'.             
003130          88  W04-PR-HIGH                   VALUE 'HIGH'.                 
003140          88  W04-PR-MEDIUM                 VALUE 'MEDIUM'.               
003150          88  W04-PR-LOW                    VALUE 'LOW'.                  
003160      05  W04-DISCOUNT-RATE           PIC S9V9(6)     COMP-3              
003170                                              VALUE 0.                    
003180      05  W04-DUE-SCORE               PIC S9(3)V9(6)  COMP-3              
003190                                              VALUE 0.                    
003200      05  W04-SUP-RELIABILITY         PIC S9(3)V9(6)  COMP-3              
003210                                              VALUE 0.                    
003220      05  W04-CASHFLOW-IMPACT         PIC S9(3)V9(6)  COMP-3              
003230                                              VALUE 0.                    
003240      05  W04-CASHFLOW-COMPONENT      PIC S9(3)V9(6)  COMP-3              
003250                                              VALUE 0.                    
003260      05  W04-PRIORITY-SCORE          PIC S9(3)V9(6)  COMP-3              
003270                                              VALUE 0.                    
003280      05  W04-TOTAL-SCORE             PIC S9(3)V9(6)  COMP-3              
003290                                              VALUE 0.                    
003300      05  W04-DAYS-UNTIL-DUE          PIC S9(9)       COMP                
003310                                              VALUE 0.                    
003320      05  W04-REMAINING-CASH          PIC S9(13)V99   COMP-3              
003330                                              VALUE 0.                    
003340      05  W04-TODAY-DAYNUM            PIC S9(9)       COMP                
003350                                              VALUE 0.                    
003360      05  W04-DUE-DAYNUM              PIC S9(9)       COMP                
003370                                              VALUE 0.                    
003380      05  W04-WORK-DAYNUM             PIC S9(9)       COMP                
003390                                              VALUE 0.                    
003400      05  W04-DAYS-SHIFTED            PIC S9(9)       COMP                
003410                                              VALUE 0.                    
003420      05  W04-DAYS-THIS-MONTH         PIC 9(2)        COMP                
003430                                              VALUE 0.                    
003440      05  W04-LEAP-SW                 PIC X           VALUE 'N'.          
003450          88  W04-IS-LEAP                   VALUE 'Y'.                    
003460      05  W04-LY-Q                    PIC 9(4)        COMP                
003470                                              VALUE 0.                    
003480      05  W04-LY-R4                   PIC 9(4)        COMP                
003490                                              VALUE 0.                    
003500      05  W04-LY-R100                 PIC 9(4)        COMP                
003510                                              VALUE 0.                    
003520      05  W04-LY-R400                 PIC 9(4)        COMP                
003530                                              VALUE 0.                    
003540      05  W04-Z-M                     PIC S9(4)       COMP                
003550                                              VALUE 0.                    
003560      05  W04-Z-Y                     PIC S9(4)       COMP                
003570                                              VALUE 0.                    
003580      05  W04-Z-J                     PIC S9(4)       COMP                
003590                                              VALUE 0.                    
003600      05  W04-Z-K                     PIC S9(4)       COMP                
003610                                              VALUE 0.                    
003620      05  W04-Z-Q                     PIC S9(9)       COMP                
003630                                              VALUE 0.                    
003640      05  W04-DOW-RAW                 PIC S9(9)       COMP                
003650                                              VALUE 0.                    
003660      05  W04-DOW                     PIC S9(4)       COMP                
003670                                              VALUE 0.                    
003680      05  W04-HOLIDAY-SW              PIC X           VALUE 'N'.          
003690          88  W04-IS-HOLIDAY                 VALUE 'Y'.                   
003700      05  W04-BUSDAY-SW                PIC X          VALUE 'N'.          
003710          88  W04-BUSDAY-OK                  VALUE 'Y'.                   
003720      05  W04-FOUND-ACCOUNT           PIC X(20)      VALUE SPACES.        
003730      05  W04-SUP-MOD-QUOT             PIC S9(7)      COMP                
003740                                              VALUE 0.                    
003750      05  W04-SUP-MOD-REM              PIC S9(4)      COMP                
003760                                              VALUE 0.                    
003770      05  FILLER                        PIC X(07).                        
003780*                                                                         
003790  01  W13-SCHED-LINE-FMT.                                                 
003800      05  FILLER                     PIC X(1)    VALUE SPACE.             
003810      05  W13-PAYABLE-ID             PIC X(36).                           
003820      05  FILLER                     PIC X(1)    VALUE SPACE.             
003830      05  W13-ORIG-DUE-DATE          PIC 9(8).                            
003840      05  FILLER                     PIC X(1)    VALUE SPACE.             
003850      05  W13-OPT-PAY-DATE           PIC 9(8).                            
003860      05  FILLER                     PIC X(1)    VALUE SPACE.             
003870      05  W13-OPT-SCORE              PIC -9.999999.                       
003880      05  FILLER                     PIC X(1)    VALUE SPACE.             
003890      05  W13-SAVINGS                PIC ---,---,---,--9.99.              
003900      05  FILLER                     PIC X(1)    VALUE SPACE.             
003910      05  W13-PAY-METHOD             PIC X(20).                           
003920      05  FILLER                     PIC X(20).                           
003930*                                                                         
003940  PROCEDURE DIVISION.                                                     
003950*                                                                         
003960******************************************                                
003970*        START MAIN SECTION              *                                
003980******************************************                                
003990  A100-MAIN-LINE.                                                         
004000      PERFORM A110-INITIALIZE.                                            
004010      SORT AP-SCORE-SORT-FILE                                             
004020          ON DESCENDING KEY SRT-SCORE                                     
004030          INPUT PROCEDURE IS B100-SCORE-INPUT                             
004040          OUTPUT PROCEDURE IS C100-SCHEDULE-OUTPUT.                       
004050      PERFORM K100-SCHED-RPT-FOOTER.                                      
004060      PERFORM Z100-END-RTN.                                               
004070*                                                                         
004080  A110-INITIALIZE.                                                        
004090      OPEN INPUT  AP-CONTROL-CARD                                         
004100                  AP-SUPPLIER-FILE.                                       
004110      OPEN OUTPUT AP-SCHED-RPT                                            
004120                  AP-BANK-OUT.                                            
004130      READ AP-CONTROL-CARD.                                               
004140      MOVE APCTL-RUN-DATE TO W09-DN-DATE.                                 
004150      PERFORM H800-DATE-TO-DAYNUM.                                        
004160      MOVE W04-WORK-DAYNUM TO W04-TODAY-DAYNUM.                           
004170      MOVE APCTL-CASH-FLOW-LIMIT TO W04-REMAINING-CASH.                   
004180      PERFORM A130-READ-SUPPLIER.                                         
004190      PERFORM A140-LOAD-SUPPLIER-TABLE                                    
004200          UNTIL W01-SUPPLIER-EOF                                          
004210          OR W10-SUPPLIER-COUNT = 2000.                                   
004220      CLOSE AP-SUPPLIER-FILE.                                             
004230*                                                                         
004240  A130-READ-SUPPLIER.                                                     
004250      READ AP-SUPPLIER-FILE INTO AP1050-SUPPLIER-RECORD                   
004260          AT END MOVE 'Y' TO W01-SUPPLIER-EOF-SW.                         
004270*                                                                         
004280  A140-LOAD-SUPPLIER-TABLE.                                               
004290      ADD 1 TO W10-SUPPLIER-COUNT.                                        
004300      MOVE AP1050-SUPPLIER-ID                                             
004310          TO W10-SUP-ID(W10-SUPPLIER-COUNT).                              
004320      MOVE AP1050-ACCOUNT-NUMBER                                          
004330          TO W10-SUP-ACCOUNT(W10-SUPPLIER-COUNT).                         
004340      PERFORM A130-READ-SUPPLIER.                                         
004350*                                                                         
004360******************************************                                
004370*   SORT INPUT - SCORE EVERY ELIGIBLE     *                               
004380*   PAYABLE AND RELEASE IT                *                               
004390******************************************                                
004400  B100-SCORE-INPUT.                                                       
004410      OPEN INPUT AP-PAYABLE-FILE                                          
004420                 AP-CLASS-FILE.                                           
004430      PERFORM B110-READ-PAYABLE-PAIR.                                     
004440      PERFORM B200-SCORE-ONE-PAYABLE THRU B200-EXIT                       
004450          UNTIL W01-PAYABLE-EOF.                                          
004460      CLOSE AP-PAYABLE-FILE                                               
004470            AP-CLASS-FILE.                                                
004480*                                                                         
004490*    03/10/22 T.OKONKWO - AP1100 AND AP1150 ARE FED IN THE SAME           
004500*    PAYABLE-ID ORDER EVERY NIGHT, SO THEY ARE READ IN STEP               
004510*    RATHER THAN MATCHED LIKE A TRUE MASTER/DETAIL PAIR.                  
004520  B110-READ-PAYABLE-PAIR.                                                 
004530      READ AP-PAYABLE-FILE INTO AP1100-PAYABLE-RECORD                     
004540          AT END MOVE 'Y' TO W01-PAYABLE-EOF-SW.                          
004550      IF NOT W01-PAYABLE-EOF                                              
004560          ADD 1 TO W02-PAYABLE-CTR                                        
004570          READ AP-CLASS-FILE INTO AP1150-CLASSIFICATION-RECORD            
004580              AT END MOVE SPACES TO AP1150-CLASSIFICATION-RECORD          
004590      END-IF.                                                             
004600*                                                                         
004610  B200-SCORE-ONE-PAYABLE.                                                 
004620*    93/11/30 D.ABRAHAM - ONLY PAYABLES STILL CARRYING A BALANCE          
004630*    ARE EVEN CONSIDERED FOR SCHEDULING.  PAID AND CANCELED HAVE          
004640*    NOTHING LEFT TO PAY, AND IN-NEGOTIATION IS HELD BACK UNTIL           
004650*    TERMS ARE SETTLED.                                                   
004660      MOVE 'N' TO W01-ELIGIBLE-SW.                                        
004670      IF AP1100-ST-PENDING OR AP1100-ST-OVERDUE                           
004680      OR AP1100-ST-PARTIALLY-PAID                                         
004690          MOVE 'Y' TO W01-ELIGIBLE-SW                                     
004700      END-IF.                                                             
004710      IF W01-ELIGIBLE                                                     
004720          ADD 1 TO W02-ELIGIBLE-CTR                                       
004730          ADD AP1100-AMOUNT-DUE TO W03-TOTAL-ORIG-AMT                     
004740          PERFORM J100-DERIVE-PRIORITY                                    
004750          PERFORM J150-LOOKUP-SUPPLIER                                    
004760          PERFORM J200-COMPUTE-SCORE                                      
004770          MOVE AP1100-PAYABLE-ID   TO SRT-PAYABLE-ID                      
004780          MOVE AP1100-SUPPLIER-ID  TO SRT-SUPPLIER-ID                     
004790          MOVE AP1100-DUE-DATE-N   TO SRT-DUE-DATE-N                      
004800          MOVE AP1100-AMOUNT-DUE   TO SRT-AMOUNT-DUE                      
004810          MOVE W04-PRIORITY-CODE   TO SRT-PRIORITY-CODE                   
004820          MOVE W04-DISCOUNT-RATE   TO SRT-EARLY-DISC-RATE                 
004830          MOVE W04-TOTAL-SCORE     TO SRT-SCORE                           
004840          RELEASE SRT-SCORE-REC                                           
004850      END-IF.                                                             
004860      PERFORM B110-READ-PAYABLE-PAIR.                                     
004870  B200-EXIT.                                                              
004880      EXIT.                                                               
004890*                                                                         
004900******************************************                                
004910*   PRIORITY DERIVATION AND SCORING       *                               
004920******************************************                                
004930  J100-DERIVE-PRIORITY.                                                   
004940*    06/01/09 T.OKONKWO - WHEN THE UPSTREAM FEED LEFT PRIORITY            
004950*    BLANK, FALL BACK TO A KEYWORD SCAN OF THE DESCRIPTION                
004960*    BEFORE DEFAULTING OFF THE AMOUNT.                                    
004970      IF AP1150-PAYMENT-PRIORITY NOT = SPACES                             
004980          MOVE AP1150-PAYMENT-PRIORITY TO W04-PRIORITY-CODE               
004990      ELSE                                                                
005000          MOVE AP1100-DESCRIPTION TO W11-FOLD-DESC                        
005010          INSPECT W11-FOLD-DESC                                           
005020              CONVERTING W11-LOWER-ALPHA TO W11-UPPER-ALPHA               
005030          MOVE 0 TO W11-EMERG-CT W11-CRIT-CT                              
005040          INSPECT W11-FOLD-DESC TALLYING W11-EMERG-CT                     
005050              FOR ALL 'EMERGENCY'                                         
005060          INSPECT W11-FOLD-DESC TALLYING W11-CRIT-CT                      
005070              FOR ALL 'CRITICAL'                                          
005080          IF W11-EMERG-CT > 0 OR W11-CRIT-CT > 0                          
005090              MOVE 'CRITICAL' TO W04-PRIORITY-CODE                        
005100          ELSE                                                            
005110          IF AP1100-AMOUNT-DUE > 50000                                    
005120              MOVE 'HIGH    ' TO W04-PRIORITY-CODE                        
005130          ELSE                                                            
005140          IF AP1100-AMOUNT-DUE > 10000                                    
005150              MOVE 'MEDIUM  ' TO W04-PRIORITY-CODE                        
005160          ELSE                                                            
005170              MOVE 'LOW     ' TO W04-PRIORITY-CODE                        
005180          END-IF                                                          
005190          END-IF                                                          
005200          END-IF                                                          
005210      END-IF.                                                             
005220*                                                                         
005230  J150-LOOKUP-SUPPLIER.                                                   
005240      MOVE SPACES TO W04-FOUND-ACCOUNT.                                   
005250      IF W10-SUPPLIER-COUNT > 0                                           
005260          SEARCH ALL W10-SUPPLIER-ENTRY                                   
005270              WHEN W10-SUP-ID(W10-SUP-IDX) = AP1100-SUPPLIER-ID           
005280                  MOVE W10-SUP-ACCOUNT(W10-SUP-IDX)                       
005290                      TO W04-FOUND-ACCOUNT                                
005300          END-SEARCH                                                      
005310      END-IF.                                                             
005320*                                                                         
005330  J200-COMPUTE-SCORE.                                                     
005340*    DUE-DATE COMPONENT - DAYS UNTIL DUE OVER A 30 DAY WINDOW,            
005350*    CAPPED AT 1.                                                         
005360      MOVE AP1100-DUE-DATE TO W09-DN-DATE.                                
005370      PERFORM H800-DATE-TO-DAYNUM.                                        
005380      COMPUTE W04-DAYS-UNTIL-DUE =                                        
005390          W04-WORK-DAYNUM - W04-TODAY-DAYNUM.                             
005400      COMPUTE W04-DUE-SCORE = W04-DAYS-UNTIL-DUE / 30.                    
005410      IF W04-DUE-SCORE > 1                                                
005420          MOVE 1 TO W04-DUE-SCORE                                         
005430      END-IF.                                                             
005440*    SUPPLIER RELIABILITY COMPONENT - STAND-IN FOR A SUPPLIER             
005450*    HISTORY LOOKUP WE DO NOT HAVE YET.  11/14/22 M.PELLETIER -           
005460*    HOLDS IN THE 0.80-0.98 RANGE FINANCE SIGNED OFF ON BY                
005470*    SPREADING THE LAST DIGIT OF THE SUPPLIER-ID OVER TEN STEPS           
005480*    OF 0.02 EACH, REQ AP-588.                                            
005490      DIVIDE AP1100-SUPPLIER-ID BY 10                                     
005500          GIVING W04-SUP-MOD-QUOT                                         
005510          REMAINDER W04-SUP-MOD-REM.                                      
005520      COMPUTE W04-SUP-RELIABILITY =                                       
005530          0.800000 + (W04-SUP-MOD-REM * 0.020000).                        
005540*    EARLY-DISCOUNT COMPONENT.                                            
005550      IF AP1100-AMOUNT-DUE > 10000                                        
005560          MOVE 0.020000 TO W04-DISCOUNT-RATE                              
005570      ELSE                                                                
005580          MOVE 0.010000 TO W04-DISCOUNT-RATE                              
005590      END-IF.                                                             
005600*    CASHFLOW-IMPACT COMPONENT - SMALLER PAYABLES SCORE HIGHER.           
005610      COMPUTE W04-CASHFLOW-IMPACT = AP1100-AMOUNT-DUE / 100000.           
005620      IF W04-CASHFLOW-IMPACT > 1                                          
005630          MOVE 1 TO W04-CASHFLOW-IMPACT                                   
005640      END-IF.                                                             
005650      COMPUTE W04-CASHFLOW-COMPONENT = 1 - W04-CASHFLOW-IMPACT.           
005660*    PRIORITY COMPONENT.                                                  
005670      MOVE 0.100000 TO W04-PRIORITY-SCORE.                                
005680      PERFORM J210-LOOKUP-PRIORITY-SCORE VARYING W02B-PR-SUB              
005690              FROM 1 BY 1 UNTIL W02B-PR-SUB > 4.                          
005700      COMPUTE W04-TOTAL-SCORE ROUNDED =                                   
005710          (W04-DUE-SCORE          * W05-WT-DUE-DATE)                      
005720        + (W04-SUP-RELIABILITY    * W05-WT-SUPPLIER)                      
005730        + (W04-DISCOUNT-RATE      * W05-WT-DISCOUNT)                      
005740        + (W04-CASHFLOW-COMPONENT * W05-WT-CASHFLOW)                      
005750        + (W04-PRIORITY-SCORE     * W05-WT-PRIORITY).                     
005760*                                                                         
005770  J210-LOOKUP-PRIORITY-SCORE.                                             
005780      IF W12-PR-NAME(W02B-PR-SUB) = W04-PRIORITY-CODE                     
005790          MOVE W12-PR-SCORE(W02B-PR-SUB) TO W04-PRIORITY-SCORE            
005800      END-IF.                                                             
005810*                                                                         
005820******************************************                                
005830*   SORT OUTPUT - ADMIT AGAINST THE       *                               
005840*   CASH-FLOW LIMIT, SCHEDULE, EXECUTE    *                               
005850******************************************                                
005860  C100-SCHEDULE-OUTPUT.                                                   
005870      PERFORM C110-RETURN-SCORE.                                          
005880      PERFORM C200-PROCESS-ONE-SCORE THRU C200-EXIT                       
005890          UNTIL W01-SORT-EOF.                                             
005900*                                                                         
005910  C110-RETURN-SCORE.                                                      
005920      RETURN AP-SCORE-SORT-FILE INTO SRT-SCORE-REC                        
005930          AT END MOVE 'Y' TO W01-SORT-EOF-SW.                             
005940*                                                                         
005950*    95/06/14 D.ABRAHAM - THE SORTED LIST IS WALKED HIGHEST               
005960*    SCORE FIRST AND EACH PAYABLE IS ADMITTED UNTIL THE CASH-             
005970*    FLOW LIMIT ON THE CONTROL CARD RUNS OUT.                             
005980  C200-PROCESS-ONE-SCORE.                                                 
005990      IF SRT-AMOUNT-DUE <= W04-REMAINING-CASH                             
006000          PERFORM C210-ADMIT-PAYABLE                                      
006010      ELSE                                                                
006020          ADD 1 TO W02-EXCLUDE-CTR                                        
006030      END-IF.                                                             
006040      PERFORM C110-RETURN-SCORE.                                          
006050  C200-EXIT.                                                              
006060      EXIT.                                                               
006070*                                                                         
006080  C210-ADMIT-PAYABLE.                                                     
006090      SUBTRACT SRT-AMOUNT-DUE FROM W04-REMAINING-CASH.                    
006100      ADD 1 TO W02-ADMIT-CTR.                                             
006110      ADD SRT-AMOUNT-DUE TO W03-TOTAL-OPT-AMT.                            
006120      MOVE SRT-PAYABLE-ID     TO AP1400-PAYABLE-ID.                       
006130      MOVE SRT-PRIORITY-CODE  TO W04-PRIORITY-CODE.                       
006140      MOVE SRT-EARLY-DISC-RATE TO W04-DISCOUNT-RATE.                      
006150      PERFORM J300-PICK-PAYMENT-DATE.                                     
006160      PERFORM J400-CALC-SAVINGS.                                          
006170      PERFORM J500-CALC-PAYMENT-METHOD.                                   
006180      ADD AP1400-SAVINGS TO W03-TOTAL-SAVINGS.                            
006190      PERFORM J600-ACCUM-DAYS-SHIFTED.                                    
006200      PERFORM K000-SCHED-RPT-LINE.                                        
006210      PERFORM C300-BANK-EXECUTE THRU C300-EXIT.                           
006220      MOVE AP1500-BANK-RESULT-RECORD TO AP-BANK-REC.                      
006230      WRITE AP-BANK-REC.                                                  
006240      IF AP1500-REJECTED                                                  
006250          ADD 1 TO W02-REJECT-CTR                                         
006260      END-IF.                                                             
006270*                                                                         
006280******************************************                                
006290*   PAYMENT DATE, SAVINGS AND METHOD      *                               
006300******************************************                                
006310*    95/06/14 D.ABRAHAM - CRITICAL PAYS NEXT BUSINESS DAY, HIGH           
006320*    TWO DAYS OUT, MEDIUM TAKES THE EARLY DISCOUNT IF IT IS               
006330*    WORTH MORE THAN A PENNY ON THE DOLLAR (ELSE RIDES THE DUE            
006340*    DATE IN FIVE DAYS EARLY), AND LOW RIDES IT IN ONE DAY EARLY.         
006350  J300-PICK-PAYMENT-DATE.                                                 
006360      IF W04-PR-CRITICAL                                                  
006370          MOVE APCTL-RUN-DATE TO W09-DN-DATE                              
006380          PERFORM H300-ADD-ONE-DAY                                        
006390      ELSE                                                                
006400      IF W04-PR-HIGH                                                      
006410          MOVE APCTL-RUN-DATE TO W09-DN-DATE                              
006420          PERFORM H300-ADD-ONE-DAY 2 TIMES                                
006430      ELSE                                                                
006440      IF W04-PR-MEDIUM                                                    
006450          IF W04-DISCOUNT-RATE > 0.01                                     
006460              MOVE APCTL-RUN-DATE TO W09-DN-DATE                          
006470              PERFORM H300-ADD-ONE-DAY 3 TIMES                            
006480          ELSE                                                            
006490              MOVE SRT-DUE-DATE TO W09-DN-DATE                            
006500              PERFORM H350-SUBTRACT-ONE-DAY 5 TIMES                       
006510          END-IF                                                          
006520      ELSE                                                                
006530          MOVE SRT-DUE-DATE TO W09-DN-DATE                                
006540          PERFORM H350-SUBTRACT-ONE-DAY                                   
006550      END-IF                                                              
006560      END-IF                                                              
006570      END-IF.                                                             
006580      PERFORM H600-ROLL-TO-BUSINESS-DAY.                                  
006590      MOVE W09-DN-DATE TO AP1400-PAYMENT-DATE.                            
006600*                                                                         
006610  J400-CALC-SAVINGS.                                                      
006620      COMPUTE AP1400-SAVINGS ROUNDED =                                    
006630          SRT-AMOUNT-DUE * W04-DISCOUNT-RATE.                             
006640*                                                                         
006650  J500-CALC-PAYMENT-METHOD.                                               
006660      IF SRT-AMOUNT-DUE > 100000                                          
006670          SET AP1400-PM-WIRE TO TRUE                                      
006680      ELSE                                                                
006690      IF SRT-AMOUNT-DUE > 10000                                           
006700          SET AP1400-PM-ACH TO TRUE                                       
006710      ELSE                                                                
006720          SET AP1400-PM-INTERAC TO TRUE                                   
006730      END-IF                                                              
006740      END-IF.                                                             
006750*                                                                         
006760  J600-ACCUM-DAYS-SHIFTED.                                                
006770      MOVE SRT-DUE-DATE TO W09-DN-DATE.                                   
006780      PERFORM H800-DATE-TO-DAYNUM.                                        
006790      MOVE W04-WORK-DAYNUM TO W04-DUE-DAYNUM.                             
006800      MOVE AP1400-PAYMENT-DATE TO W09-DN-DATE.                            
006810      PERFORM H800-DATE-TO-DAYNUM.                                        
006820      COMPUTE W04-DAYS-SHIFTED =                                          
006830          W04-WORK-DAYNUM - W04-DUE-DAYNUM.                               
006840      ADD W04-DAYS-SHIFTED TO W03-DAYS-SHIFT-TOTAL.                       
006850*                                                                         
006860******************************************                                
006870*   CANADIAN BANKING EXECUTION            *                               
006880******************************************                                
006890*    11/02/17 M.PELLETIER - VALIDATE THE PAYMENT, PICK A BANK,            
006900*    WORK OUT THE FEE AND SETTLEMENT DATE, AND BUILD THE                  
006910*    TRANSACTION ID.  ANY REJECT STILL COMES OUT AS A RESULT              
006920*    RECORD SO NOTHING IS DROPPED SILENTLY.                               
006930  C300-BANK-EXECUTE.                                                      
006940      MOVE SRT-PAYABLE-ID TO AP1500-PAYABLE-ID.                           
006950      MOVE AP1400-PAYMENT-METHOD TO AP1500-PAYMENT-METHOD.                
006960      MOVE SPACES TO AP1500-BANK-CODE AP1500-TRANSACTION-ID               
006970                      AP1500-REJECT-REASON.                               
006980      MOVE 0 TO AP1500-FEE-AMOUNT.                                        
006990      MOVE 0 TO AP1500-SETTLEMENT-DATE-N.                                 
007000      SET AP1500-ACCEPTED TO TRUE.                                        
007010      IF SRT-AMOUNT-DUE NOT > 0                                           
007020          SET AP1500-REJECTED TO TRUE                                     
007030          MOVE 'AMOUNT PAID MUST BE GREATER THAN ZERO'                    
007040              TO AP1500-REJECT-REASON                                     
007050          GO TO C300-EXIT                                                 
007060      END-IF.                                                             
007070      IF W04-FOUND-ACCOUNT = SPACES                                       
007080          SET AP1500-REJECTED TO TRUE                                     
007090          MOVE 'SUPPLIER ACCOUNT NUMBER NOT ON FILE'                      
007100              TO AP1500-REJECT-REASON                                     
007110          GO TO C300-EXIT                                                 
007120      END-IF.                                                             
007130      IF SRT-AMOUNT-DUE > 10000 AND NOT AP1400-PM-WIRE                    
007140          SET AP1500-REJECTED TO TRUE                                     
007150          MOVE 'LARGE AMOUNTS REQUIRE WIRE TRANSFER'                      
007160              TO AP1500-REJECT-REASON                                     
007170          GO TO C300-EXIT                                                 
007180      END-IF.                                                             
007190      PERFORM C320-SELECT-BANK.                                           
007200      PERFORM C330-CALC-FEE.                                              
007210      PERFORM C340-CALC-SETTLEMENT.                                       
007220      PERFORM C350-BUILD-TRANSACTION-ID.                                  
007230  C300-EXIT.                                                              
007240      EXIT.                                                               
007250*                                                                         
007260  C320-SELECT-BANK.                                                       
007270      IF AP1400-PM-WIRE                                                   
007280          MOVE 'RBC' TO AP1500-BANK-CODE                                  
007290      ELSE                                                                
007300      IF SRT-AMOUNT-DUE > 50000                                           
007310          MOVE 'TD ' TO AP1500-BANK-CODE                                  
007320      ELSE                                                                
007330          MOVE 'BMO' TO AP1500-BANK-CODE                                  
007340      END-IF                                                              
007350      END-IF.                                                             
007360*                                                                         
007370  C330-CALC-FEE.                                                          
007380      IF AP1400-PM-WIRE                                                   
007390          MOVE 25.00 TO AP1500-FEE-AMOUNT                                 
007400      ELSE                                                                
007410      IF AP1400-PM-ACH                                                    
007420          COMPUTE AP1500-FEE-AMOUNT ROUNDED =                             
007430              SRT-AMOUNT-DUE * 0.001                                      
007440      ELSE                                                                
007450      IF AP1400-PM-INTERAC                                                
007460          MOVE 1.50 TO AP1500-FEE-AMOUNT                                  
007470      ELSE                                                                
007480          MOVE 2.00 TO AP1500-FEE-AMOUNT                                  
007490      END-IF                                                              
007500      END-IF                                                              
007510      END-IF.                                                             
007520*                                                                         
007530  C340-CALC-SETTLEMENT.                                                   
007540      MOVE AP1400-PAYMENT-DATE TO W09-DN-DATE.                            
007550      IF AP1400-PM-ACH                                                    
007560          PERFORM H300-ADD-ONE-DAY                                        
007570      ELSE                                                                
007580      IF NOT AP1400-PM-WIRE AND NOT AP1400-PM-INTERAC                     
007590          PERFORM H300-ADD-ONE-DAY 2 TIMES                                
007600      END-IF                                                              
007610      END-IF.                                                             
007620      MOVE W09-DN-DATE TO AP1500-SETTLEMENT-DATE.                         
007630*                                                                         
007640  C350-BUILD-TRANSACTION-ID.                                              
007650      ADD 1 TO W02-BANK-CTR.                                              
007660      MOVE W02-BANK-CTR TO W14-BANK-SEQ-ED.                               
007670      STRING AP1500-BANK-CODE   DELIMITED BY SIZE                         
007680             W14-BANK-SEQ-ED    DELIMITED BY SIZE                         
007690          INTO W14-TXN-ID.                                                
007700      MOVE W14-TXN-ID TO AP1500-TRANSACTION-ID.                           
007710*                                                                         
007720******************************************                                
007730*   DATE ARITHMETIC - NO INTRINSIC        *                               
007740*   FUNCTIONS ON THIS COMPILER            *                               
007750******************************************                                
007760  H300-ADD-ONE-DAY.                                                       
007770      PERFORM H310-CHECK-LEAP-YEAR.                                       
007780      MOVE W07-DIM(W09-DN-MM) TO W04-DAYS-THIS-MONTH.                     
007790      IF W09-DN-MM = 2 AND W04-IS-LEAP                                    
007800          ADD 1 TO W04-DAYS-THIS-MONTH                                    
007810      END-IF.                                                             
007820      ADD 1 TO W09-DN-DD.                                                 
007830      IF W09-DN-DD > W04-DAYS-THIS-MONTH                                  
007840          MOVE 1 TO W09-DN-DD                                             
007850          ADD 1 TO W09-DN-MM                                              
007860          IF W09-DN-MM > 12                                               
007870              MOVE 1 TO W09-DN-MM                                         
007880              ADD 1 TO W09-DN-CCYY                                        
007890          END-IF                                                          
007900      END-IF.                                                             
007910*                                                                         
007920  H310-CHECK-LEAP-YEAR.                                                   
007930      MOVE 'N' TO W04-LEAP-SW.                                            
007940      DIVIDE W09-DN-CCYY BY 4 GIVING W04-LY-Q                             
007950          REMAINDER W04-LY-R4.                                            
007960      IF W04-LY-R4 = 0                                                    
007970          DIVIDE W09-DN-CCYY BY 100 GIVING W04-LY-Q                       
007980              REMAINDER W04-LY-R100                                       
007990          IF W04-LY-R100 NOT = 0                                          
008000              MOVE 'Y' TO W04-LEAP-SW                                     
008010          ELSE                                                            
008020              DIVIDE W09-DN-CCYY BY 400 GIVING W04-LY-Q                   
008030                  REMAINDER W04-LY-R400                                   
008040              IF W04-LY-R400 = 0                                          
008050                  MOVE 'Y' TO W04-LEAP-SW                                 
008060              END-IF                                                      
008070          END-IF                                                          
008080      END-IF.                                                             
008090*                                                                         
008100  H350-SUBTRACT-ONE-DAY.                                                  
008110      SUBTRACT 1 FROM W09-DN-DD.                                          
008120      IF W09-DN-DD < 1                                                    
008130          SUBTRACT 1 FROM W09-DN-MM                                       
008140          IF W09-DN-MM < 1                                                
008150              MOVE 12 TO W09-DN-MM                                        
008160              SUBTRACT 1 FROM W09-DN-CCYY                                 
008170          END-IF                                                          
008180          PERFORM H310-CHECK-LEAP-YEAR                                    
008190          MOVE W07-DIM(W09-DN-MM) TO W04-DAYS-THIS-MONTH                  
008200          IF W09-DN-MM = 2 AND W04-IS-LEAP                                
008210              ADD 1 TO W04-DAYS-THIS-MONTH                                
008220          END-IF                                                          
008230          MOVE W04-DAYS-THIS-MONTH TO W09-DN-DD                           
008240      END-IF.                                                             
008250*                                                                         
008260*    ZELLER'S CONGRUENCE - W04-DOW COMES OUT 0=SATURDAY,                  
008270*    1=SUNDAY, 2=MONDAY ... 6=FRIDAY.                                     
008280  H500-DAY-OF-WEEK.                                                       
008290      MOVE W09-DN-MM TO W04-Z-M.                                          
008300      MOVE W09-DN-CCYY TO W04-Z-Y.                                        
008310      IF W04-Z-M < 3                                                      
008320          ADD 12 TO W04-Z-M                                               
008330          SUBTRACT 1 FROM W04-Z-Y                                         
008340      END-IF.                                                             
008350      DIVIDE W04-Z-Y BY 100 GIVING W04-Z-J.                               
008360      COMPUTE W04-Z-K = W04-Z-Y - (W04-Z-J * 100).                        
008370      COMPUTE W04-DOW-RAW =                                               
008380          W09-DN-DD                                                       
008390        + ((13 * (W04-Z-M + 1)) / 5)                                      
008400        + W04-Z-K                                                         
008410        + (W04-Z-K / 4)                                                   
008420        + (W04-Z-J / 4)                                                   
008430        + (5 * W04-Z-J).                                                  
008440      DIVIDE W04-DOW-RAW BY 7 GIVING W04-Z-Q                              
008450          REMAINDER W04-DOW.                                              
008460*                                                                         
008470  H600-ROLL-TO-BUSINESS-DAY.                                              
008480      MOVE 'N' TO W04-BUSDAY-SW.                                          
008490      PERFORM H610-TEST-AND-ROLL THRU H610-EXIT                           
008500          UNTIL W04-BUSDAY-OK.                                            
008510*                                                                         
008520  H610-TEST-AND-ROLL.                                                     
008530      PERFORM H500-DAY-OF-WEEK.                                           
008540      PERFORM H700-CHECK-HOLIDAY.                                         
008550      IF W04-DOW = 0 OR W04-DOW = 1 OR W04-IS-HOLIDAY                     
008560          PERFORM H300-ADD-ONE-DAY                                        
008570      ELSE                                                                
008580          MOVE 'Y' TO W04-BUSDAY-SW                                       
008590      END-IF.                                                             
008600  H610-EXIT.                                                              
008610      EXIT.                                                               
008620*                                                                         
008630  H700-CHECK-HOLIDAY.                                                     
008640      MOVE 'N' TO W04-HOLIDAY-SW.                                         
008650      PERFORM H710-SCAN-HOLIDAY VARYING W02B-HOL-SUB                      
008660              FROM 1 BY 1 UNTIL W02B-HOL-SUB > W00-HOLIDAY-COUNT.         
008670*                                                                         
008680  H710-SCAN-HOLIDAY.                                                      
008690      IF W08-HOLIDAY(W02B-HOL-SUB) = W09-DN-DATE-N                        
008700          MOVE 'Y' TO W04-HOLIDAY-SW                                      
008710      END-IF.                                                             
008720*                                                                         
008730*    ORDINAL DAY NUMBER FOR W09-DN-DATE, INTO W04-WORK-DAYNUM -           
008740*    LETS US SUBTRACT ONE CALENDAR DATE FROM ANOTHER WITHOUT              
008750*    WALKING DAY BY DAY.                                                  
008760  H800-DATE-TO-DAYNUM.                                                    
008770      PERFORM H310-CHECK-LEAP-YEAR.                                       
008780      COMPUTE W04-WORK-DAYNUM =                                           
008790          (W09-DN-CCYY * 365)                                             
008800        + (W09-DN-CCYY / 4)                                               
008810        - (W09-DN-CCYY / 100)                                             
008820        + (W09-DN-CCYY / 400)                                             
008830        + W06-CUM-DAYS(W09-DN-MM)                                         
008840        + W09-DN-DD.                                                      
008850      IF W04-IS-LEAP AND W09-DN-MM > 2                                    
008860          ADD 1 TO W04-WORK-DAYNUM                                        
008870      END-IF.                                                             
008880*                                                                         
008890******************************************                                
008900*   OPTIMIZED SCHEDULE REPORT LINE/FOOTER *                               
008910******************************************                                
008920  K000-SCHED-RPT-LINE.                                                    
008930      MOVE SRT-PAYABLE-ID        TO W13-PAYABLE-ID.                       
008940      MOVE SRT-DUE-DATE-N        TO W13-ORIG-DUE-DATE.                    
008950      MOVE AP1400-PAYMENT-DATE-N TO W13-OPT-PAY-DATE.                     
008960      MOVE SRT-SCORE             TO W13-OPT-SCORE.                        
008970      MOVE AP1400-SAVINGS        TO W13-SAVINGS.                          
008980      MOVE AP1400-PAYMENT-METHOD TO W13-PAY-METHOD.                       
008990      MOVE W13-SCHED-LINE-FMT    TO AP-SCHED-LINE.                        
009000      WRITE AP-SCHED-LINE.                                                
009010*                                                                         
009020*    11/21/22 M.PELLETIER - RATE'S DENOMINATOR HAS TO BE THE SAME         
009030*    POPULATION AS PAYMENTS EXCLUDED BELOW - BOTH ARE OVER THE            
009040*    ELIGIBLE PAYABLES THE OPTIMIZER ACTUALLY SCORED, NOT EVERY           
009050*    ROW ON AP-PAYABLE-FILE.  W02-PAYABLE-CTR COUNTS PAID/                
009060*    CANCELED/IN-NEGOTIATION ROWS TOO, WHICH NEVER REACH THE              
009070*    SORT AND SO NEVER SHOW UP IN EITHER ADMIT OR EXCLUDE.                
009080  K100-SCHED-RPT-FOOTER.                                                  
009090      MOVE SPACES TO AP-SCHED-LINE.                                       
009100      WRITE AP-SCHED-LINE.                                                
009110      IF W02-ELIGIBLE-CTR > 0                                             
009120          COMPUTE W03-OPT-RATE ROUNDED =                                  
009130              W02-ADMIT-CTR / W02-ELIGIBLE-CTR                            
009140      ELSE                                                                
009150          MOVE 0 TO W03-OPT-RATE                                          
009160      END-IF.                                                             
009170      IF W02-ADMIT-CTR > 0                                                
009180          COMPUTE W03-AVG-DAYS-SHIFT =                                    
009190              W03-DAYS-SHIFT-TOTAL / W02-ADMIT-CTR                        
009200      ELSE                                                                
009210          MOVE 0 TO W03-AVG-DAYS-SHIFT                                    
009220      END-IF.                                                             
009230      STRING 'TOTAL OPTIMIZED AMOUNT.... ' W03-TOTAL-OPT-AMT              
009240          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009250      WRITE AP-SCHED-LINE.                                                
009260      STRING 'TOTAL SAVINGS............. ' W03-TOTAL-SAVINGS              
009270          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009280      WRITE AP-SCHED-LINE.                                                
009290      STRING 'TOTAL ORIGINAL AMOUNT..... ' W03-TOTAL-ORIG-AMT             
009300          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009310      WRITE AP-SCHED-LINE.                                                
009320      STRING 'OPTIMIZATION RATE.......... ' W03-OPT-RATE                  
009330          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009340      WRITE AP-SCHED-LINE.                                                
009350      STRING 'PAYMENTS OPTIMIZED......... ' W02-ADMIT-CTR                 
009360          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009370      WRITE AP-SCHED-LINE.                                                
009380      STRING 'PAYMENTS EXCLUDED.......... ' W02-EXCLUDE-CTR               
009390          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009400      WRITE AP-SCHED-LINE.                                                
009410      STRING 'BANK SUBMISSIONS REJECTED.. ' W02-REJECT-CTR                
009420          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009430      WRITE AP-SCHED-LINE.                                                
009440      STRING 'AVG DAYS SHIFTED FROM DUE... ' W03-AVG-DAYS-SHIFT           
009450          DELIMITED BY SIZE INTO AP-SCHED-LINE.                           
009460      WRITE AP-SCHED-LINE.                                                
009470*                                                                         
009480  Z100-END-RTN.                                                           
009490      CLOSE AP-CONTROL-CARD                                               
009500            AP-SCHED-RPT                                                  
009510            AP-BANK-OUT.                                                  
009520      STOP RUN.                                                           
